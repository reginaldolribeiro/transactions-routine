000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF LEDGER SYSTEMS GROUP           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ACCTINQ                                               00000500
000600*                                                                 00000600
000700* ON-DEMAND ACCOUNT LOOKUP.  READS A FILE OF ACCOUNT-ID'S AND     00000700
000800* ECHOES THE MATCHING ACCOUNT RECORD TO ACCTINQOUT, OR A "NOT     00000800
000900* FOUND" MESSAGE IF NO SUCH ACCOUNT-ID IS ON ACCTFILE.            00000900
001000*                                                                 00001000
001100* SPUN OFF FROM THE ORIGINAL SAM1 CUSTOMER-LOOKUP JOB STEP -      00001100
001200* SAME SHAPE, NEW FILES.  NO UPDATE/DELETE HERE, SEE ACCTADD FOR  00001200
001300* THAT.                                                          00001300
001400****************************************************************  00001400
001500*                                                                 00001500
001600 IDENTIFICATION DIVISION.                                         00001600
001700 PROGRAM-ID.     ACCTINQ.                                         00001700
001800 AUTHOR.         D STOUT.                                         00001800
001900 INSTALLATION.   LEDGER SYSTEMS GROUP - DATA CENTER.               00001900
002000 DATE-WRITTEN.   04/04/95.                                        00002000
002100 DATE-COMPILED.  09/23/99.                                        00002100
002200 SECURITY.       CONFIDENTIAL - FINANCIAL DATA.                   00002200
002300*                                                                 00002300
002400****************************************************************  00002400
002500*                    C H A N G E   L O G                          00002500
002600****************************************************************  00002600
002700* DATE        BY    REQUEST     DESCRIPTION                      00002700
002800* ----------  ----  ----------  -------------------------------- 00002800
002900* 04/04/95    DWS   LDG-0001    ORIGINAL PROGRAM - SPLIT OFF      00002900
003000*                               SAM1'S LOOKUP STEP INTO ITS OWN   00003000
003100*                               JOB SO ACCTADD DID NOT HAVE TO    00003100
003200*                               CARRY THE INQUIRY LOAD TOO        00003200
003300* 09/23/99    PDK   LDG-0042    Y2K - NO DATE FIELDS ON THE       00003300
003400*                               INQUIRY PATH, REVIEWED AND        00003400
003500*                               CLOSED WITH NO CHANGE REQUIRED    00003500
003550* 02/11/00    DLM   LDG-0046    A BAD ACCTFILE OPEN USED TO       00003550
003560*                               SIMPLY SHUT THE INQUIRY DOWN VIA  00003560
003570*                               THE EOF SWITCH WITH NO MESSAGE -  00003570
003580*                               NOW ABENDS THROUGH 1000-ERROR-RTN 00003580
003590* 02/11/00    DLM   LDG-0046    DROPPED WS-ACCT-ID-WORK/-LOW4 AND 00003590
003591*                               ABEND-TEST/-TEST-N - LEFTOVER     00003591
003592*                               DEBUGGING-LAB HOOKS FROM THE OLD  00003592
003593*                               SAM1 STEP THIS PROGRAM WAS SPLIT  00003593
003594*                               OFF OF, NEVER WIRED TO ANYTHING   00003594
003595*                               ON THE INQUIRY PATH               00003595
003600****************************************************************  00003600
003700*                                                                 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER.  IBM-390.                                       00004000
004100 OBJECT-COMPUTER.  IBM-390.                                       00004100
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500                                                                  00004500
004600     SELECT ACCTFILE                                              00004600
004700            ASSIGN       TO ACCTFILE                              00004700
004800            ORGANIZATION IS INDEXED                               00004800
004900            ACCESS MODE  IS DYNAMIC                               00004900
005000            RECORD KEY   IS ACCT-ID                               00005000
005100            ALTERNATE RECORD KEY IS ACCT-DOCUMENT-NUMBER          00005100
005200                          WITH DUPLICATES                         00005200
005300            FILE STATUS  IS WS-ACCTFILE-STATUS.                   00005300
005400                                                                  00005400
005500     SELECT ACCTINQIN                                             00005500
005600            ASSIGN       TO ACCTINQIN                             00005600
005700            ACCESS MODE  IS SEQUENTIAL                            00005700
005800            FILE STATUS  IS WS-ACCTINQIN-STATUS.                  00005800
005900                                                                  00005900
006000     SELECT ACCTINQOUT                                            00006000
006100            ASSIGN       TO ACCTINQOUT                            00006100
006200            ACCESS MODE  IS SEQUENTIAL                            00006200
006300            FILE STATUS  IS WS-ACCTINQOUT-STATUS.                 00006300
006400*                                                                 00006400
006500****************************************************************  00006500
006600 DATA DIVISION.                                                   00006600
006700 FILE SECTION.                                                    00006700
006800*                                                                 00006800
006810*    ACCTFILE IS THE LEDGER MASTER - SAME COPYBOOK AS ACCTADD/    00006810
006820*    TRNPOST/TRNINQ SHARE, SO THE RECORD LAYOUT CANNOT DRIFT      00006820
006830*    BETWEEN PROGRAMS THAT TOUCH THE SAME FILE.                   00006830
006900 FD  ACCTFILE                                                     00006900
007000     DATA RECORD IS ACCT-REC.                                     00007000
007100 COPY ACCTREC.                                                    00007100
007200*                                                                 00007200
007220*    ONE 9-DIGIT ACCT-ID PER REQUEST, ONE REQUEST PER RECORD.     00007220
007300 FD  ACCTINQIN                                                    00007300
007400     RECORDING MODE IS F.                                        00007400
007500 01  ACCTINQ-REQ-REC.                                             00007500
007600     05  ACCTINQ-REQ-ACCT-ID    PIC 9(09).                        00007600
007700     05  FILLER                 PIC X(71).                        00007700
007800*                                                                 00007800
007820*    ACCTINQOUT-FOUND-SW TELLS THE CONSUMER WHETHER TO TRUST THE  00007820
007830*    ACCOUNT IMAGE THAT FOLLOWS IT OR TO TREAT THE RECORD AS A    00007830
007840*    NOT-FOUND NOTICE.                                            00007840
007900 FD  ACCTINQOUT                                                   00007900
008000     RECORDING MODE IS F.                                        00008000
008100 01  ACCTINQOUT-REC.                                              00008100
008200     05  ACCTINQOUT-FOUND-SW    PIC X(01).                        00008200
008300         88 ACCTINQOUT-FOUND        VALUE "Y".                    00008300
008400         88 ACCTINQOUT-NOTFOUND     VALUE "N".                    00008400
008500     05  ACCTINQOUT-ACCT-ID     PIC 9(09).                        00008500
008600     05  ACCTINQOUT-ACCT        PIC X(86).                        00008600
008700     05  FILLER                 PIC X(10).                        00008700
008800*                                                                 00008800
008900****************************************************************  00008900
009000 WORKING-STORAGE SECTION.                                         00009000
009100****************************************************************  00009100
009200*                                                                 00009200
009210*    JOB-START TIMESTAMP FOR THE STARTED/ENDED DISPLAY LINES ONLY 00009210
009220*    - NOT WRITTEN TO ANY OUTPUT RECORD ON THE INQUIRY PATH.      00009220
009300 01  SYSTEM-DATE-AND-TIME.                                        00009300
009400     05  CURRENT-DATE.                                            00009400
009500         10  CURRENT-YEAR            PIC 9(2).                    00009500
009600         10  CURRENT-MONTH           PIC 9(2).                    00009600
009700         10  CURRENT-DAY             PIC 9(2).                    00009700
009800     05  CURRENT-TIME.                                            00009800
009900         10  CURRENT-HOUR            PIC 9(2).                    00009900
010000         10  CURRENT-MINUTE          PIC 9(2).                    00010000
010100         10  CURRENT-SECOND          PIC 9(2).                    00010100
010200         10  CURRENT-HNDSEC          PIC 9(2).                    00010200
010250     05  FILLER                      PIC X(10).                  00010250
010900*                                                                 00010900
010910*    FILE STATUS FIELDS AND THE OPEN-FAILURE SWITCH.  ACCT-NOTFND 00010910
010920*    (STATUS 23) IS DECLARED FOR DOCUMENTATION - 200-LOOKUP-ACCOUNT00010920
010930*    TESTS ACCTFILE-OK DIRECTLY AND TREATS EVERYTHING ELSE AS A   00010930
010940*    MISS, SO IT NEVER HAS TO CARE WHICH NON-00 STATUS CAME BACK. 00010940
011000 01  WS-FIELDS.                                                   00011000
011100     05  WS-ACCTFILE-STATUS     PIC X(2)  VALUE SPACES.            00011100
011200         88 ACCTFILE-OK             VALUE "00".                   00011200
011300         88 ACCT-NOTFND              VALUE "23".                  00011300
011400     05  WS-ACCTINQIN-STATUS    PIC X(2)  VALUE SPACES.            00011400
011500     05  WS-ACCTINQOUT-STATUS   PIC X(2)  VALUE SPACES.            00011500
011550     05  WS-FILES-OPEN-SW       PIC X     VALUE "Y".               00011550
011560         88 FILES-OPEN-OK           VALUE "Y".                    00011560
011800     05  FILLER                     PIC X(10).                   00011800
011900*                                                                 00011900
011910 77  WS-REQ-EOF                 PIC X     VALUE "N".               00011910
011920     88 REQ-FILE-EOF                VALUE "Y".                    00011920
011930*                                                                 00011930
011940*    RUNNING COUNTS FOR THE END-OF-JOB DISPLAY - NO PRINTED       00011940
011950*    REPORT ON THIS PROGRAM, JUST THE JOB LOG LINE.               00011950
012000 01  REPORT-TOTALS.                                                00012000
012100     05  NUM-INQ-REQUESTS       PIC S9(9)   COMP-3  VALUE +0.      00012100
012200     05  NUM-INQ-FOUND          PIC S9(9)   COMP-3  VALUE +0.      00012200
012300     05  NUM-INQ-NOTFOUND       PIC S9(9)   COMP-3  VALUE +0.      00012300
012400     05  FILLER                 PIC X(10).                       00012400
012500*                                                                 00012500
012600****************************************************************  00012600
012700 PROCEDURE DIVISION.                                              00012700
012800****************************************************************  00012800
012900*                                                                 00012900
012910*---------------------------------------------------------------* 00012910
012920* 000-MAIN IS THE WHOLE JOB.  OPEN, VALIDATE THE OPEN, PRIME THE *00012920
012930* READ-AHEAD, DRIVE THE REQUEST LOOP, CLOSE, REPORT THE COUNTS.  *00012930
012940* NOTHING HELD ACROSS INQUIRIES EXCEPT THE RUNNING TOTALS - EACH *00012940
012950* REQUEST STANDS ON ITS OWN, SAME AS TRNPOST/TRNINQ.             *00012950
012960*---------------------------------------------------------------* 00012960
013000 000-MAIN.                                                        00013000
013100     ACCEPT CURRENT-DATE FROM DATE.                               00013100
013200     ACCEPT CURRENT-TIME FROM TIME.                               00013200
013300     DISPLAY "ACCTINQ STARTED  " CURRENT-MONTH "/"                00013300
013400             CURRENT-DAY "/" CURRENT-YEAR "  (mm/dd/yy)".          00013400
013500                                                                   00013500
013600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00013600
013650     IF NOT FILES-OPEN-OK                                         00013650
013660         GO TO 1000-ERROR-RTN.                                   00013660
013700                                                                   00013700
013800     PERFORM 710-READ-ACCTINQ-FILE.                               00013800
013900     PERFORM 100-PROCESS-REQUESTS                                00013900
014000             UNTIL REQ-FILE-EOF.                                  00014000
014100                                                                   00014100
014200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00014200
014300     DISPLAY "ACCTINQ ENDED    REQUESTS: " NUM-INQ-REQUESTS       00014300
014400             "  FOUND: " NUM-INQ-FOUND                            00014400
014500             "  NOT FOUND: " NUM-INQ-NOTFOUND.                    00014500
014600     GOBACK.                                                      00014600
014700*                                                                 00014700
014710*---------------------------------------------------------------* 00014710
014720* 100-PROCESS-REQUESTS HANDLES ONE INQUIRY REQUEST AND PRIMES    *00014720
014730* THE NEXT READ SO THE PERFORM...UNTIL IN 000-MAIN SEES EOF AS   *00014730
014740* SOON AS THE LAST REQUEST HAS BEEN LOOKED UP, NOT ONE LATE.     *00014740
014750*---------------------------------------------------------------* 00014750
014800 100-PROCESS-REQUESTS.                                            00014800
014900     ADD +1 TO NUM-INQ-REQUESTS.                                  00014900
015000     PERFORM 200-LOOKUP-ACCOUNT THRU 200-EXIT.                    00015000
015100     PERFORM 710-READ-ACCTINQ-FILE.                               00015100
015200 100-EXIT.                                                        00015200
015300     EXIT.                                                        00015300
015400*                                                                 00015400
015410*---------------------------------------------------------------* 00015410
015420* 200-LOOKUP-ACCOUNT - THE ONLY BUSINESS RULE IN THIS PROGRAM.   *00015420
015430* RANDOM READ OF ACCTFILE BY ACCT-ID.  ACCTFILE-OK MEANS THE KEY *00015430
015440* WAS FOUND - ANYTHING ELSE (23-NOT FOUND, OR ANY OTHER STATUS)  *00015440
015450* IS TREATED AS NOT FOUND RATHER THAN ABENDING THE RUN.  A BAD   *00015450
015460* KEY ON THE REQUEST FILE IS A DATA PROBLEM, NOT A SYSTEM ONE -  *00015460
015470* THE INQUIRY JUST REPORTS NOT FOUND AND MOVES ON.               *00015470
015480*---------------------------------------------------------------* 00015480
015500 200-LOOKUP-ACCOUNT.                                              00015500
015600     MOVE ACCTINQ-REQ-ACCT-ID TO ACCT-ID.                         00015600
015700     READ ACCTFILE KEY IS ACCT-ID.                                00015700
015800     MOVE ACCTINQ-REQ-ACCT-ID TO ACCTINQOUT-ACCT-ID.              00015800
015900     IF ACCTFILE-OK                                               00015900
016000         ADD +1 TO NUM-INQ-FOUND                                 00016000
016100         MOVE "Y"    TO ACCTINQOUT-FOUND-SW                       00016100
016200         MOVE ACCT-REC TO ACCTINQOUT-ACCT                         00016200
016300     ELSE                                                         00016300
016400         ADD +1 TO NUM-INQ-NOTFOUND                               00016400
016500         MOVE "N"    TO ACCTINQOUT-FOUND-SW                       00016500
016600         MOVE SPACES TO ACCTINQOUT-ACCT                           00016600
016700     END-IF.                                                      00016700
016800     WRITE ACCTINQOUT-REC.                                        00016800
016900 200-EXIT.                                                        00016900
017000     EXIT.                                                        00017000
017100*                                                                 00017100
017110*    READS ONE REQUEST FROM ACCTINQIN.  AT END JUST SETS THE     *00017110
017120*    EOF SWITCH - 000-MAIN'S PERFORM...UNTIL TAKES IT FROM THERE.*00017120
017200 710-READ-ACCTINQ-FILE.                                           00017200
017300     READ ACCTINQIN INTO ACCTINQ-REQ-REC                          00017300
017400         AT END MOVE "Y" TO WS-REQ-EOF.                           00017400
017500 710-EXIT.                                                        00017500
017600     EXIT.                                                        00017600
017700*                                                                 00017700
017710*    ACCTFILE IS INPUT ONLY HERE - THIS PROGRAM NEVER WRITES TO  *00017710
017720*    THE LEDGER, IT ONLY LOOKS THINGS UP ON IT.  ACCTINQOUT IS   *00017720
017730*    THE ONLY FILE THIS PROGRAM CREATES.                         *00017730
017800 700-OPEN-FILES.                                                  00017800
017900     OPEN INPUT  ACCTINQIN, ACCTFILE.                             00017900
018100     OPEN OUTPUT ACCTINQOUT.                                      00018100
018200     IF WS-ACCTFILE-STATUS NOT = "00"                             00018200
018300         DISPLAY "ERROR OPENING ACCTFILE.  RC: "                  00018300
018400                 WS-ACCTFILE-STATUS                               00018400
018500         MOVE "N" TO WS-FILES-OPEN-SW                             00018500
018600     END-IF.                                                      00018600
018700 700-EXIT.                                                        00018700
018800     EXIT.                                                        00018800
018900*                                                                 00018900
018910*    NORMAL END OF JOB - ALL THREE FILES CLOSE TOGETHER.          00018910
019000 790-CLOSE-FILES.                                                 00019000
019100     CLOSE ACCTFILE, ACCTINQIN, ACCTINQOUT.                       00019100
019200 790-EXIT.                                                        00019200
019300     EXIT.                                                        00019300
019310*                                                                 00019310
019311*    REACHED ONLY WHEN 700-OPEN-FILES COULD NOT OPEN ACCTFILE -  *00019311
019312*    NOTHING HAS BEEN READ OR WRITTEN YET SO THERE IS NOTHING TO *00019312
019313*    CLOSE AND NOTHING TO REPORT.  THE RUN ABENDS CLEAN.         *00019313
019320 1000-ERROR-RTN.                                                  00019320
019330     DISPLAY "ACCTINQ ABORTED - FILE OPEN ERROR, SEE RC ABOVE".   00019330
019340     GOBACK.                                                      00019340
