000100******************************************************************00000100
000200* ACCTREQ    -  ACCOUNT-REQUEST INPUT RECORD LAYOUT               00000200
000300*                                                                 00000300
000400* ONE ENTRY PER INCOMING "OPEN A NEW ACCOUNT" REQUEST.  READ      00000400
000500* SEQUENTIALLY BY ACCTADD, ONE REQUEST AT A TIME, NOT SORTED.     00000500
000600*                                                                 00000600
001000* CHANGED     BY    REQUEST     DESCRIPTION                      00001000
001100* ----------  ----  ----------  -------------------------------- 00001100
001200* 03/11/95    RWH   LDG-0001    ORIGINAL LAYOUT                   00001200
001300******************************************************************00001300
001400 01  ACCT-REQ-REC.                                               00001400ARQ010
001500     05  ACCT-REQ-DOCUMENT-NUMBER    PIC X(20).                  00001500ARQ020
001600     05  ACCT-REQ-DOC-NUM-EDIT REDEFINES                         00001600ARQ020
001700         ACCT-REQ-DOCUMENT-NUMBER    PIC 9(20).                  00001700ARQ020
001800     05  FILLER                      PIC X(60).                  00001800ARQ030
