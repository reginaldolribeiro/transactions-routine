000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF LEDGER SYSTEMS GROUP           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  TRNINQ                                                00000500
000600*                                                                 00000600
000700* ON-DEMAND TRANSACTION LOOKUP.  READS A FILE OF TRANSACTION-     00000700
000800* ID'S AND ECHOES THE MATCHING TRANSACTION RECORD TO TRNINQOUT,   00000800
000900* OR A "NOT FOUND" MESSAGE IF NO SUCH TRANSACTION-ID IS ON        00000900
001000* TRNFILE.  TRNFILE IS OPENED INPUT ONLY - THIS PROGRAM NEVER     00001000
001100* WRITES TO THE LEDGER.                                           00001100
001200*                                                                 00001200
001300* NO REPORT IS PRODUCED - OPS ASKED FOR THE RUN STATISTICS ON     00001300
001400* THE JOB LOG ONLY, NOT A PRINTED REPORT, SO THE OLD RPT-*        00001400
001500* LAYOUTS CARRIED BY THIS SHOP'S OTHER INQUIRY JOBS WERE NEVER    00001500
001600* ADDED HERE.                                                     00001600
001700****************************************************************  00001700
001800*                                                                 00001800
001900 IDENTIFICATION DIVISION.                                         00001900
002000 PROGRAM-ID.     TRNINQ.                                          00002000
002100 AUTHOR.         W L THOMPSON.                                    00002100
002200 INSTALLATION.   LEDGER SYSTEMS GROUP - DATA CENTER.               00002200
002300 DATE-WRITTEN.   12/05/97.                                        00002300
002400 DATE-COMPILED.  09/23/99.                                        00002400
002500 SECURITY.       CONFIDENTIAL - FINANCIAL DATA.                   00002500
002600*                                                                 00002600
002700****************************************************************  00002700
002800*                    C H A N G E   L O G                          00002800
002900****************************************************************  00002900
003000* DATE        BY    REQUEST     DESCRIPTION                      00003000
003100* ----------  ----  ----------  -------------------------------- 00003100
003200* 12/05/97    WLT   LDG-0019    ORIGINAL PROGRAM                  00003200
003300* 09/23/99    PDK   LDG-0042    Y2K - TRAN-REC'S TIMESTAMPS       00003300
003400*                               REVIEWED, NO CHANGE NEEDED HERE   00003400
003500*                               SINCE THIS PROGRAM ONLY ECHOES    00003500
003600*                               THEM BACK, IT DOES NOT COMPUTE    00003600
003700*                               ON THEM                           00003700
003750* 02/11/00    DLM   LDG-0046    A BAD TRNFILE OPEN USED TO        00003750
003760*                               SIMPLY SHUT THE INQUIRY DOWN VIA  00003760
003770*                               THE EOF SWITCH WITH NO MESSAGE -  00003770
003780*                               NOW ABENDS THROUGH 1000-ERROR-RTN 00003780
003790* 02/11/00    DLM   LDG-0046    DROPPED WS-TRAN-ID-WORK/-LOW5 AND 00003790
003791*                               ABEND-TEST/-TEST-N - LEFTOVER     00003791
003792*                               DEBUGGING-LAB HOOKS FROM THE OLD  00003792
003793*                               SAM1/SAM3ABND STEPS, NEVER WIRED  00003793
003794*                               TO ANYTHING ON THE INQUIRY PATH   00003794
003800****************************************************************  00003800
003900*                                                                 00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER.  IBM-390.                                       00004200
004300 OBJECT-COMPUTER.  IBM-390.                                       00004300
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700                                                                  00004700
004800     SELECT TRNFILE                                               00004800
004900            ASSIGN       TO TRNFILE                               00004900
005000            ORGANIZATION IS INDEXED                               00005000
005100            ACCESS MODE  IS DYNAMIC                               00005100
005200            RECORD KEY   IS TRAN-ID                               00005200
005300            ALTERNATE RECORD KEY IS TRAN-ACCT-IDEMP-KEY           00005300
005400                          WITH DUPLICATES                         00005400
005500            FILE STATUS  IS WS-TRNFILE-STATUS.                    00005500
005600                                                                  00005600
005700     SELECT TRNINQIN                                             00005700
005800            ASSIGN       TO TRNINQIN                             00005800
005900            ACCESS MODE  IS SEQUENTIAL                            00005900
006000            FILE STATUS  IS WS-TRNINQIN-STATUS.                  00006000
006100                                                                  00006100
006200     SELECT TRNINQOUT                                            00006200
006300            ASSIGN       TO TRNINQOUT                            00006300
006400            ACCESS MODE  IS SEQUENTIAL                            00006400
006500            FILE STATUS  IS WS-TRNINQOUT-STATUS.                 00006500
006600*                                                                 00006600
006700****************************************************************  00006700
006800 DATA DIVISION.                                                   00006800
006900 FILE SECTION.                                                    00006900
007000*                                                                 00007000
007010*    TRNFILE IS THE LEDGER TRANSACTION HISTORY - SAME COPYBOOK AS*00007010
007020*    TRNPOST/ACCTINQ/ACCTADD SHARE, SO THE RECORD LAYOUT CANNOT  *00007020
007030*    DRIFT BETWEEN PROGRAMS THAT TOUCH THE SAME FILE.            *00007030
007100 FD  TRNFILE                                                      00007100
007200     DATA RECORD IS TRAN-REC.                                     00007200
007300 COPY TRNREC.                                                     00007300
007400*                                                                 00007400
007420*    ONE 9-DIGIT TRAN-ID PER REQUEST, ONE REQUEST PER RECORD.     00007420
007500 FD  TRNINQIN                                                    00007500
007600     RECORDING MODE IS F.                                        00007600
007700 01  TRNINQ-REQ-REC.                                              00007700
007800     05  TRNINQ-REQ-TRAN-ID     PIC 9(09).                        00007800
007900     05  FILLER                 PIC X(71).                        00007900
008000*                                                                 00008000
008010*    TRNINQOUT-FOUND-SW TELLS THE CONSUMER WHETHER TO TRUST THE   00008010
008020*    TRANSACTION IMAGE THAT FOLLOWS IT OR TO TREAT THE RECORD AS  00008020
008030*    A NOT-FOUND NOTICE.                                          00008030
008100 FD  TRNINQOUT                                                   00008100
008200     RECORDING MODE IS F.                                        00008200
008300 01  TRNINQOUT-REC.                                               00008300
008400     05  TRNINQOUT-FOUND-SW     PIC X(01).                        00008400
008500         88 TRNINQOUT-FOUND         VALUE "Y".                    00008500
008600         88 TRNINQOUT-NOTFOUND      VALUE "N".                    00008600
008700     05  TRNINQOUT-TRAN-ID      PIC 9(09).                        00008700
008800     05  TRNINQOUT-TRAN         PIC X(157).                       00008800
008900     05  FILLER                 PIC X(10).                        00008900
009000*                                                                 00009000
009100****************************************************************  00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300****************************************************************  00009300
009400*                                                                 00009400
009410*    JOB-START TIMESTAMP FOR THE STARTED/ENDED DISPLAY LINES ONLY 00009410
009420*    - NOT WRITTEN TO ANY OUTPUT RECORD ON THE INQUIRY PATH.      00009420
009500 01  SYSTEM-DATE-AND-TIME.                                        00009500
009600     05  CURRENT-DATE.                                            00009600
009700         10  CURRENT-YEAR            PIC 9(2).                    00009700
009800         10  CURRENT-MONTH           PIC 9(2).                    00009800
009900         10  CURRENT-DAY             PIC 9(2).                    00009900
010000     05  CURRENT-TIME.                                            00010000
010100         10  CURRENT-HOUR            PIC 9(2).                    00010100
010200         10  CURRENT-MINUTE          PIC 9(2).                    00010200
010300         10  CURRENT-SECOND          PIC 9(2).                    00010300
010400         10  CURRENT-HNDSEC          PIC 9(2).                    00010400
010450     05  FILLER                      PIC X(10).                  00010450
011100*                                                                 00011100
011110*    FILE STATUS FIELDS AND THE OPEN-FAILURE SWITCH.  TRAN-NOTFND*00011110
011120*    (STATUS 23) IS DECLARED FOR DOCUMENTATION - 200-LOOKUP-      00011120
011130*    TRANSACTION TESTS TRNFILE-OK DIRECTLY AND TREATS EVERYTHING  00011130
011140*    ELSE AS A MISS, SO IT NEVER HAS TO CARE WHICH NON-00 STATUS  00011140
011150*    CAME BACK.                                                   00011150
011200 01  WS-FIELDS.                                                   00011200
011300     05  WS-TRNFILE-STATUS      PIC X(2)  VALUE SPACES.            00011300
011400         88 TRNFILE-OK              VALUE "00".                   00011400
011500         88 TRAN-NOTFND              VALUE "23".                  00011500
011600     05  WS-TRNINQIN-STATUS     PIC X(2)  VALUE SPACES.            00011600
011700     05  WS-TRNINQOUT-STATUS    PIC X(2)  VALUE SPACES.            00011700
011750     05  WS-FILES-OPEN-SW       PIC X     VALUE "Y".               00011750
011760         88 FILES-OPEN-OK           VALUE "Y".                    00011760
012000     05  FILLER                     PIC X(10).                   00012000
012100*                                                                 00012100
012110 77  WS-REQ-EOF                 PIC X     VALUE "N".               00012110
012120     88 REQ-FILE-EOF                VALUE "Y".                    00012120
012130*                                                                 00012130
012140*    RUNNING COUNTS FOR THE END-OF-JOB DISPLAY - NO PRINTED       00012140
012150*    REPORT ON THIS PROGRAM, JUST THE JOB LOG LINE.               00012150
012200 01  REPORT-TOTALS.                                                00012200
012300     05  NUM-INQ-REQUESTS       PIC S9(9)   COMP-3  VALUE +0.      00012300
012400     05  NUM-INQ-FOUND          PIC S9(9)   COMP-3  VALUE +0.      00012400
012500     05  NUM-INQ-NOTFOUND       PIC S9(9)   COMP-3  VALUE +0.      00012500
012600     05  FILLER                 PIC X(10).                       00012600
012700*                                                                 00012700
012800****************************************************************  00012800
012900 PROCEDURE DIVISION.                                              00012900
013000****************************************************************  00013000
013100*                                                                 00013100
013110*---------------------------------------------------------------* 00013110
013120* 000-MAIN IS THE WHOLE JOB.  OPEN, VALIDATE THE OPEN, PRIME THE *00013120
013130* READ-AHEAD, DRIVE THE REQUEST LOOP, CLOSE, REPORT THE COUNTS.  *00013130
013140* NOTHING HELD ACROSS INQUIRIES EXCEPT THE RUNNING TOTALS - EACH *00013140
013150* REQUEST STANDS ON ITS OWN, SAME AS TRNPOST/ACCTINQ.            *00013150
013160*---------------------------------------------------------------* 00013160
013200 000-MAIN.                                                        00013200
013300     ACCEPT CURRENT-DATE FROM DATE.                               00013300
013400     ACCEPT CURRENT-TIME FROM TIME.                               00013400
013500     DISPLAY "TRNINQ STARTED   " CURRENT-MONTH "/"                00013500
013600             CURRENT-DAY "/" CURRENT-YEAR "  (mm/dd/yy)".          00013600
013700                                                                   00013700
013800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00013800
013850     IF NOT FILES-OPEN-OK                                         00013850
013860         GO TO 1000-ERROR-RTN.                                   00013860
013900                                                                   00013900
014000     PERFORM 710-READ-TRNINQ-FILE.                                00014000
014100     PERFORM 100-PROCESS-REQUESTS                                00014100
014200             UNTIL REQ-FILE-EOF.                                  00014200
014300                                                                   00014300
014400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00014400
014500     DISPLAY "TRNINQ ENDED     REQUESTS: " NUM-INQ-REQUESTS      00014500
014600             "  FOUND: " NUM-INQ-FOUND                            00014600
014700             "  NOT FOUND: " NUM-INQ-NOTFOUND.                    00014700
014800     GOBACK.                                                      00014800
014900*                                                                 00014900
014910*---------------------------------------------------------------* 00014910
014920* 100-PROCESS-REQUESTS HANDLES ONE INQUIRY REQUEST AND PRIMES    *00014920
014930* THE NEXT READ SO THE PERFORM...UNTIL IN 000-MAIN SEES EOF AS   *00014930
014940* SOON AS THE LAST REQUEST HAS BEEN LOOKED UP, NOT ONE LATE.     *00014940
014950*---------------------------------------------------------------* 00014950
015000 100-PROCESS-REQUESTS.                                            00015000
015100     ADD +1 TO NUM-INQ-REQUESTS.                                  00015100
015200     PERFORM 200-LOOKUP-TRANSACTION THRU 200-EXIT.                00015200
015300     PERFORM 710-READ-TRNINQ-FILE.                                00015300
015400 100-EXIT.                                                        00015400
015500     EXIT.                                                        00015500
015600*                                                                 00015600
015610*---------------------------------------------------------------* 00015610
015620* 200-LOOKUP-TRANSACTION - THE ONLY BUSINESS RULE IN THIS        *00015620
015630* PROGRAM.  RANDOM READ OF TRNFILE BY TRAN-ID.  TRNFILE-OK MEANS *00015630
015640* THE KEY WAS FOUND - ANYTHING ELSE (23-NOT FOUND, OR ANY OTHER  *00015640
015650* STATUS) IS TREATED AS NOT FOUND RATHER THAN ABENDING THE RUN.  *00015650
015660* A BAD KEY ON THE REQUEST FILE IS A DATA PROBLEM, NOT A SYSTEM  *00015660
015670* ONE - THE INQUIRY JUST REPORTS NOT FOUND AND MOVES ON.         *00015670
015680*---------------------------------------------------------------* 00015680
015700 200-LOOKUP-TRANSACTION.                                          00015700
015800     MOVE TRNINQ-REQ-TRAN-ID TO TRAN-ID.                          00015800
015900     READ TRNFILE KEY IS TRAN-ID.                                 00015900
016000     MOVE TRNINQ-REQ-TRAN-ID TO TRNINQOUT-TRAN-ID.                00016000
016100     IF TRNFILE-OK                                                00016100
016200         ADD +1 TO NUM-INQ-FOUND                                 00016200
016300         MOVE "Y"    TO TRNINQOUT-FOUND-SW                        00016300
016400         MOVE TRAN-REC TO TRNINQOUT-TRAN                          00016400
016500     ELSE                                                         00016500
016600         ADD +1 TO NUM-INQ-NOTFOUND                               00016600
016700         MOVE "N"    TO TRNINQOUT-FOUND-SW                        00016700
016800         MOVE SPACES TO TRNINQOUT-TRAN                            00016800
016900     END-IF.                                                      00016900
017000     WRITE TRNINQOUT-REC.                                         00017000
017100 200-EXIT.                                                        00017100
017200     EXIT.                                                        00017200
017300*                                                                 00017300
017310*    READS ONE REQUEST FROM TRNINQIN.  AT END JUST SETS THE      *00017310
017320*    EOF SWITCH - 000-MAIN'S PERFORM...UNTIL TAKES IT FROM THERE.*00017320
017400 710-READ-TRNINQ-FILE.                                            00017400
017500     READ TRNINQIN INTO TRNINQ-REQ-REC                            00017500
017600         AT END MOVE "Y" TO WS-REQ-EOF.                           00017600
017700 710-EXIT.                                                        00017700
017800     EXIT.                                                        00017800
017900*                                                                 00017900
017910*    TRNFILE IS INPUT ONLY HERE - THIS PROGRAM NEVER WRITES TO   *00017910
017920*    THE LEDGER, IT ONLY LOOKS THINGS UP ON IT.  TRNINQOUT IS    *00017920
017930*    THE ONLY FILE THIS PROGRAM CREATES.                         *00017930
018000 700-OPEN-FILES.                                                  00018000
018100     OPEN INPUT  TRNINQIN, TRNFILE.                               00018100
018200     OPEN OUTPUT TRNINQOUT.                                       00018200
018300     IF WS-TRNFILE-STATUS NOT = "00"                              00018300
018400         DISPLAY "ERROR OPENING TRNFILE.    RC: "                 00018400
018500                 WS-TRNFILE-STATUS                                00018500
018600         MOVE "N" TO WS-FILES-OPEN-SW                             00018600
018700     END-IF.                                                      00018700
018800 700-EXIT.                                                        00018800
018900     EXIT.                                                        00018900
019000*                                                                 00019000
019010*    NORMAL END OF JOB - ALL THREE FILES CLOSE TOGETHER.          00019010
019100 790-CLOSE-FILES.                                                 00019100
019200     CLOSE TRNFILE, TRNINQIN, TRNINQOUT.                          00019200
019300 790-EXIT.                                                        00019300
019400     EXIT.                                                        00019400
019410*                                                                 00019410
019412*    REACHED ONLY WHEN 700-OPEN-FILES COULD NOT OPEN TRNFILE -   *00019412
019414*    NOTHING HAS BEEN READ OR WRITTEN YET SO THERE IS NOTHING TO *00019414
019416*    CLOSE AND NOTHING TO REPORT.  THE RUN ABENDS CLEAN.         *00019416
019420 1000-ERROR-RTN.                                                  00019420
019430     DISPLAY "TRNINQ ABORTED - FILE OPEN ERROR, SEE RC ABOVE".    00019430
019440     GOBACK.                                                      00019440
