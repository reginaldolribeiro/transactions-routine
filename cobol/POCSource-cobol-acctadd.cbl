000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF LEDGER SYSTEMS GROUP           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ACCTADD                                               00000500
000600*                                                                 00000600
000700* OPENS A NEW LEDGER ACCOUNT FOR EACH ACCOUNT-REQUEST ON          00000700
000800* ACCTREQIN.  THE CALLER SUPPLIES ONLY A DOCUMENT-NUMBER (THE     00000800
000900* ACCOUNT HOLDER'S TAX ID OR SIMILAR EXTERNAL NUMBER); THIS       00000900
001000* PROGRAM ASSIGNS THE ACCOUNT-ID AND STAMPS CREATED-AT/          00001000
001100* UPDATED-AT.  A DOCUMENT-NUMBER THAT ALREADY BELONGS TO          00001100
001200* ANOTHER ACCOUNT IS REJECTED - SEE 210-PROCESS-ADD-REQ.          00001200
001300*                                                                 00001300
001400* NO CONTROL TOTALS OR CONTROL BREAKS APPLY - ONE REQUEST IN,     00001400
001500* ONE ACCOUNT RECORD (OR ONE REJECT) OUT.                        00001500
001600****************************************************************  00001600
001700*                                                                 00001700
001800 IDENTIFICATION DIVISION.                                         00001800
001900 PROGRAM-ID.     ACCTADD.                                         00001900
002000 AUTHOR.         R W HALVERSEN.                                   00002000
002100 INSTALLATION.   LEDGER SYSTEMS GROUP - DATA CENTER.               00002100
002200 DATE-WRITTEN.   03/11/95.                                        00002200
002300 DATE-COMPILED.  09/23/99.                                        00002300
002400 SECURITY.       CONFIDENTIAL - FINANCIAL DATA.                   00002400
002500*                                                                 00002500
002600****************************************************************  00002600
002700*                    C H A N G E   L O G                          00002700
002800****************************************************************  00002800
002900* DATE        BY    REQUEST     DESCRIPTION                      00002900
003000* ----------  ----  ----------  -------------------------------- 00003000
003100* 03/11/95    RWH   LDG-0001    ORIGINAL PROGRAM                  00003100
003200* 05/02/95    RWH   LDG-0003    DUPLICATE DOCUMENT-NUMBER NOW     00003200
003300*                               DETECTED VIA THE ALTERNATE KEY    00003300
003400*                               INSTEAD OF A LINEAR SCAN OF       00003400
003500*                               ACCTFILE FOR EVERY REQUEST        00003500
003600* 02/20/97    DLM   LDG-0021    REJECTS NOW WRITTEN TO ACCTERR    00003600
003700*                               INSTEAD OF JUST A DISPLAY         00003700
003800* 09/23/99    PDK   LDG-0042    Y2K - CREATED-AT/UPDATED-AT NOW   00003800
003900*                               CARRY A 4-DIGIT CENTURY           00003900
003950* 02/11/00    DLM   LDG-0046    DROPPED WS-CCYY-WORK-R/-LOW - IT  00003950
003960*                               NEVER FED ANYTHING, THE PROGRAM   00003960
003970*                               ONLY EVER USES THE FULL 4-DIGIT   00003970
003980*                               WS-CCYY-WORK ITSELF               00003980
003981* 03/06/00    DLM   LDG-0051    ACCTCTL WAS BEING OPENED INPUT    00003981
003982*                               AND THE 900-CLOSE-FILES REWRITE  00003982
003983*                               AT END OF JOB WAS FAILING ON     00003983
003984*                               EVERY RUN, NOT JUST THE FIRST -  00003984
003985*                               IT JUST HAPPENED TO LAND IN THE  00003985
003986*                               SAME RECOVERY BLOCK EVERY TIME   00003986
003987*                               SO NO ONE NOTICED.  ACCTCTL IS   00003987
003988*                               NOW OPENED I-O, AND 800-OPEN-    00003988
003989*                               FILES BUILDS THE SEED RECORD     00003989
003990*                               ITSELF ON THE BOOTSTRAP RUN      00003990
003991*                               INSTEAD OF LEANING ON THE CLOSE- 00003991
003992*                               TIME REWRITE FAILURE TO DO IT    00003992
003993*                               BY ACCIDENT                      00003993
004000****************************************************************  00004000
004100*                                                                 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER.  IBM-390.                                       00004400
004500 OBJECT-COMPUTER.  IBM-390.                                       00004500
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900                                                                  00004900
005000     SELECT ACCTFILE                                              00005000
005100            ASSIGN       TO ACCTFILE                              00005100
005200            ORGANIZATION IS INDEXED                               00005200
005300            ACCESS MODE  IS DYNAMIC                               00005300
005400            RECORD KEY   IS ACCT-ID                               00005400
005500            ALTERNATE RECORD KEY IS ACCT-DOCUMENT-NUMBER          00005500
005600                          WITH DUPLICATES                         00005600
005700            FILE STATUS  IS WS-ACCTFILE-STATUS.                   00005700
005800                                                                  00005800
005900     SELECT ACCTREQIN                                             00005900
006000            ASSIGN       TO ACCTREQIN                             00006000
006100            ACCESS MODE  IS SEQUENTIAL                            00006100
006200            FILE STATUS  IS WS-ACCTREQIN-STATUS.                  00006200
006300                                                                  00006300
006400     SELECT ACCTOUT                                               00006400
006500            ASSIGN       TO ACCTOUT                               00006500
006600            ACCESS MODE  IS SEQUENTIAL                            00006600
006700            FILE STATUS  IS WS-ACCTOUT-STATUS.                    00006700
006800                                                                  00006800
006900     SELECT ACCTERR                                               00006900
007000            ASSIGN       TO ACCTERR                               00007000
007100            ACCESS MODE  IS SEQUENTIAL                            00007100
007200            FILE STATUS  IS WS-ACCTERR-STATUS.                    00007200
007300                                                                  00007300
007400     SELECT ACCTCTL                                               00007400
007500            ASSIGN       TO ACCTCTL                               00007500
007600            ACCESS MODE  IS SEQUENTIAL                            00007600
007700            FILE STATUS  IS WS-ACCTCTL-STATUS.                    00007700
007800*                                                                 00007800
007900****************************************************************  00007900
008000 DATA DIVISION.                                                   00008000
008100 FILE SECTION.                                                    00008100
008200*                                                                 00008200
008201*    ACCTFILE IS THE LEDGER ACCOUNT MASTER.  ACCT-ID IS THE       00008201
008211*    PRIMARY KEY WE ASSIGN OURSELVES (SEE 820-GET-NEXT-ACCT-ID);  00008211
008221*    ACCT-DOCUMENT-NUMBER IS THE ALTERNATE KEY WE READ ON IN      00008221
008231*    200-PROCESS-ADD-REQ TO CATCH A REQUEST FOR A DOCUMENT-       00008231
008241*    NUMBER THAT ALREADY HAS AN ACCOUNT.                          00008241
008300 FD  ACCTFILE                                                     00008300
008400     DATA RECORD IS ACCT-REC.                                     00008400
008500 COPY ACCTREC.                                                    00008500
008600*                                                                 00008600
008601*    ACCTREQIN CARRIES ONE DOCUMENT-NUMBER PER RECORD - THAT IS   00008601
008611*    ALL A CALLER SUPPLIES.  EVERYTHING ELSE ON THE NEW ACCOUNT   00008611
008621*    RECORD (ACCT-ID, CREATED-AT, UPDATED-AT) IS ASSIGNED BY      00008621
008631*    THIS PROGRAM.                                                00008631
008700 FD  ACCTREQIN                                                    00008700
008800     RECORDING MODE IS F                                         00008800
008900     DATA RECORD IS ACCT-REQ-REC.                                 00008900
009000 COPY ACCTREQ.                                                    00009000
009100*                                                                 00009100
009200 FD  ACCTOUT                                                      00009200
009300     RECORDING MODE IS F.                                        00009300
009400 01  ACCTOUT-REC.                                                 00009400
009500     05  ACCTOUT-ACCT           PIC X(86).                        00009500
009550     05  FILLER                 PIC X(10).                        00009550
009600*                                                                 00009600
009700 FD  ACCTERR                                                      00009700
009800     RECORDING MODE IS F.                                        00009800
009900 01  ACCTERR-REC.                                                 00009900
010000     05  ACCTERR-MSG            PIC X(40).                        00010000
010100     05  ACCTERR-DOC-NUMBER     PIC X(20).                        00010100
010200     05  FILLER                 PIC X(20).                        00010200
010300*                                                                 00010300
010301*    ACCTCTL HOLDS THE SINGLE NEXT-ACCT-ID COUNTER.  ONE RECORD,  00010301
010311*    ONE FIELD.  820-GET-NEXT-ACCT-ID READS IT AT STARTUP AND     00010311
010321*    900-CLOSE-FILES REWRITES IT AT END OF JOB SO THE NEXT RUN    00010321
010331*    PICKS UP WHERE THIS ONE LEFT OFF.                            00010331
010400 FD  ACCTCTL                                                      00010400
010500     RECORDING MODE IS F.                                        00010500
010600 01  ACCTCTL-REC.                                                 00010600
010700     05  ACCTCTL-NEXT-ACCT-ID   PIC 9(09).                        00010700
010800     05  FILLER                 PIC X(71).                        00010800
010900*                                                                 00010900
011000****************************************************************  00011000
011100 WORKING-STORAGE SECTION.                                         00011100
011200****************************************************************  00011200
011300*                                                                 00011300
011301*    SYSTEM-DATE-AND-TIME IS FILLED ONCE AT STARTUP FROM THE      00011301
011311*    OPERATING SYSTEM CLOCK AND FEEDS 830-BUILD-TIMESTAMP, WHICH  00011311
011321*    TURNS THE 2-DIGIT CURRENT-YEAR INTO THE 4-DIGIT CENTURY      00011321
011331*    CARRIED ON EVERY ACCOUNT RECORD.                             00011331
011400 01  SYSTEM-DATE-AND-TIME.                                        00011400
011500     05  CURRENT-DATE.                                            00011500
011600         10  CURRENT-YEAR            PIC 9(2).                    00011600
011700         10  CURRENT-MONTH           PIC 9(2).                    00011700
011800         10  CURRENT-DAY             PIC 9(2).                    00011800
011900     05  CURRENT-TIME.                                            00011900
012000         10  CURRENT-HOUR            PIC 9(2).                    00012000
012100         10  CURRENT-MINUTE          PIC 9(2).                    00012100
012200         10  CURRENT-SECOND          PIC 9(2).                    00012200
012300         10  CURRENT-HNDSEC          PIC 9(2).                    00012300
012350     05  FILLER                      PIC X(10).                  00012350
012400 01  WS-CCYY-WORK                    PIC 9(4) COMP VALUE 0.       00012400
012800 01  WS-STAMP.                                                    00012800
012900     05  WS-STAMP-DATE.                                           00012900
013000         10  WS-STAMP-CCYY           PIC 9(4).                    00013000
013100         10  WS-STAMP-MM             PIC 9(2).                    00013100
013200         10  WS-STAMP-DD             PIC 9(2).                    00013200
013300     05  WS-STAMP-TIME.                                           00013300
013400         10  WS-STAMP-HH             PIC 9(2).                    00013400
013500         10  WS-STAMP-MN             PIC 9(2).                    00013500
013600         10  WS-STAMP-SS             PIC 9(2).                    00013600
013700         10  WS-STAMP-HS             PIC 9(2).                    00013700
013750     05  FILLER                      PIC X(10).                  00013750
013800*                                                                 00013800
013801*    WS-FIELDS CARRIES THE FILE-STATUS CODE FOR EACH FILE PLUS    00013801
013811*    THE 88-LEVELS THE PROCEDURE DIVISION TESTS AGAINST.  WS-     00013811
013821*    FILES-OPEN-SW IS THE ONE SWITCH THAT SENDS THE RUN TO        00013821
013831*    1000-ERROR-RTN WHEN ANY OPEN COMES BACK BAD.                 00013831
013900 01  WS-FIELDS.                                                   00013900
014000     05  WS-ACCTFILE-STATUS     PIC X(2)  VALUE SPACES.            00014000
014100         88 ACCTFILE-OK             VALUE "00".                   00014100
014200         88 ACCT-DUPLICATE          VALUE "22".                   00014200
014300     05  WS-ACCTREQIN-STATUS    PIC X(2)  VALUE SPACES.            00014300
014400     05  WS-ACCTOUT-STATUS      PIC X(2)  VALUE SPACES.            00014400
014500     05  WS-ACCTERR-STATUS      PIC X(2)  VALUE SPACES.            00014500
014600     05  WS-ACCTCTL-STATUS      PIC X(2)  VALUE SPACES.            00014600
014650     05  WS-FILES-OPEN-SW       PIC X     VALUE "Y".               00014650
014660         88 FILES-OPEN-OK           VALUE "Y".                    00014660
014850     05  FILLER                     PIC X(10).                  00014850
014900*                                                                 00014900
014910 77  WS-REQ-EOF                  PIC X      VALUE "N".             00014910
014920     88 REQ-FILE-EOF                 VALUE "Y".                   00014920
014930*                                                                 00014930
015000 01  WORK-VARIABLES.                                              00015000
015100     05  WS-NEXT-ACCT-ID        PIC 9(09)  COMP-3  VALUE 0.       00015100
015150     05  FILLER                 PIC X(10).                      00015150
015200*                                                                 00015200
015201*    REPORT-TOTALS ARE THE THREE COUNTS DISPLAYED ON THE          00015201
015211*    ACCTADD ENDED LINE - REQUESTS READ, ACCOUNTS ADDED, AND      00015211
015221*    REQUESTS REJECTED (DUPLICATE DOCUMENT-NUMBER OR A WRITE      00015221
015231*    FAILURE).                                                    00015231
015300 01  REPORT-TOTALS.                                                00015300
015400     05  NUM-ACCT-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.      00015400
015500     05  NUM-ACCT-ADDED         PIC S9(9)   COMP-3  VALUE +0.      00015500
015600     05  NUM-ACCT-REJECTED      PIC S9(9)   COMP-3  VALUE +0.      00015600
015650     05  FILLER                 PIC X(10).                      00015650
015700*                                                                 00015700
015800 01  WS-ACCT-REQ-REC.                                              00015800
015900     05  WS-ACCT-REQ-DOCUMENT-NUMBER PIC X(20).                   00015900
016000     05  FILLER                      PIC X(60).                   00016000
016100*                                                                 00016100
016200****************************************************************  00016200
016300 PROCEDURE DIVISION.                                              00016300
016400****************************************************************  00016400
016500*                                                                 00016500
016501*    000-MAIN OPENS THE FILES, PRIMES THE NEXT-ACCT-ID COUNTER    00016501
016511*    AND THE TIMESTAMP, THEN READS AND PROCESSES ACCTREQIN ONE    00016511
016521*    REQUEST AT A TIME UNTIL END OF FILE.  IF THE OPENS FAILED    00016521
016531*    WE NEVER REACH THE READ LOOP AT ALL - WE GO STRAIGHT TO      00016531
016541*    1000-ERROR-RTN AND ABEND.                                    00016541
016600 000-MAIN.                                                        00016600
016700     ACCEPT CURRENT-DATE FROM DATE.                               00016700
016800     ACCEPT CURRENT-TIME FROM TIME.                               00016800
016900     DISPLAY "ACCTADD STARTED  " CURRENT-MONTH "/"                00016900
017000             CURRENT-DAY "/" CURRENT-YEAR "  (mm/dd/yy)".          00017000
017100                                                                   00017100
017200     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00017200
017250     IF NOT FILES-OPEN-OK                                        00017250
017260         GO TO 1000-ERROR-RTN.                                   00017260
017300                                                                   00017300
017400     PERFORM 710-READ-ACCTREQ-FILE.                               00017400
017500     PERFORM 100-PROCESS-REQUESTS                                00017500
017600             UNTIL REQ-FILE-EOF.                                  00017600
017700                                                                   00017700
017800     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       00017800
017900     DISPLAY "ACCTADD ENDED    REQUESTS: " NUM-ACCT-REQUESTS      00017900
018000             "  ADDED: " NUM-ACCT-ADDED                            00018000
018100             "  REJECTED: " NUM-ACCT-REJECTED.                    00018100
018200     GOBACK.                                                      00018200
018300*                                                                 00018300
018301*    000-SETUP-RTN IS THE START-OF-JOB HOUSEKEEPING - OPEN THE    00018301
018311*    FILES, WORK OUT THE NEXT ACCT-ID TO ASSIGN, AND BUILD        00018311
018321*    TODAY'S CREATED-AT/UPDATED-AT STAMP ONCE SO EVERY ACCOUNT    00018321
018331*    ADDED THIS RUN CARRIES THE SAME TIMESTAMP.                   00018331
018400 000-SETUP-RTN.                                                   00018400
018500     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        00018500
018600     PERFORM 820-GET-NEXT-ACCT-ID THRU 820-EXIT.                  00018600
018700     PERFORM 830-BUILD-TIMESTAMP THRU 830-EXIT.                   00018700
018800 000-EXIT.                                                        00018800
018900     EXIT.                                                        00018900
019000*                                                                 00019000
019001*    100-PROCESS-REQUESTS IS THE PER-REQUEST DRIVER - ONE PASS    00019001
019011*    PER ACCTREQIN RECORD.  COUNT IT, TRY TO ADD IT, THEN READ    00019011
019021*    THE NEXT ONE.                                                00019021
019100 100-PROCESS-REQUESTS.                                            00019100
019200     ADD +1 TO NUM-ACCT-REQUESTS.                                 00019200
019300     PERFORM 200-PROCESS-ADD-REQ THRU 200-EXIT.                   00019300
019400     PERFORM 710-READ-ACCTREQ-FILE.                               00019400
019500 100-EXIT.                                                        00019500
019600     EXIT.                                                        00019600
019700*                                                                 00019700
019701*    200-PROCESS-ADD-REQ IS BUSINESS RULE BR-1: A DOCUMENT-       00019701
019711*    NUMBER MAY NOT BE ATTACHED TO MORE THAN ONE ACCOUNT.  THE    00019711
019721*    ALTERNATE-KEY READ ON ACCT-DOCUMENT-NUMBER IS HOW WE CHECK   00019721
019731*    THAT WITHOUT SCANNING THE WHOLE MASTER FOR EVERY REQUEST.    00019731
019800 200-PROCESS-ADD-REQ.                                             00019800
019900     MOVE WS-ACCT-REQ-DOCUMENT-NUMBER TO ACCT-DOCUMENT-NUMBER.    00019900
020000     READ ACCTFILE KEY IS ACCT-DOCUMENT-NUMBER.                   00020000
020100     IF NOT ACCTFILE-OK                                           00020100
020110         PERFORM 210-WRITE-NEW-ACCOUNT THRU 210-EXIT              00020110
020120         GO TO 200-EXIT.                                         00020120
020200     MOVE "ACCOUNT ALREADY EXISTS" TO ACCTERR-MSG.                00020200
020300     PERFORM 299-REPORT-BAD-REQ THRU 299-EXIT.                    00020300
020700 200-EXIT.                                                        00020700
020800     EXIT.                                                        00020800
020900*                                                                 00020900
020901*    210-WRITE-NEW-ACCOUNT ASSIGNS THE NEXT ACCT-ID, STAMPS       00020901
020911*    CREATED-AT AND UPDATED-AT WITH THE SAME VALUE (A BRAND       00020911
020921*    NEW ACCOUNT HAS NEVER BEEN UPDATED), WRITES THE MASTER       00020921
020931*    RECORD, AND ECHOES IT TO ACCTOUT FOR DOWNSTREAM REPORTING.   00020931
021000 210-WRITE-NEW-ACCOUNT.                                           00021000
021100     ADD +1 TO WS-NEXT-ACCT-ID.                                   00021100
021200     MOVE WS-NEXT-ACCT-ID             TO ACCT-ID.                 00021200
021300     MOVE WS-ACCT-REQ-DOCUMENT-NUMBER TO ACCT-DOCUMENT-NUMBER.    00021300
021400     MOVE WS-STAMP-DATE               TO ACCT-CREATED-DATE        00021400
021500                                         ACCT-UPDATED-DATE.        00021500
021600     MOVE WS-STAMP-TIME               TO ACCT-CREATED-TIME        00021600
021700                                         ACCT-UPDATED-TIME.        00021700
021800     WRITE ACCT-REC.                                              00021800
021900     IF NOT ACCTFILE-OK                                           00021900
022000         MOVE "COULD NOT WRITE ACCOUNT RECORD" TO ACCTERR-MSG     00022000
022100         PERFORM 299-REPORT-BAD-REQ THRU 299-EXIT                00022100
022150         GO TO 210-EXIT.                                         00022150
022200     ADD +1 TO NUM-ACCT-ADDED.                                   00022200
022300     MOVE ACCT-REC                TO ACCTOUT-ACCT.                00022300
022400     WRITE ACCTOUT-REC.                                           00022400
022700 210-EXIT.                                                        00022700
022800     EXIT.                                                        00022800
022900*                                                                 00022900
022901*    299-REPORT-BAD-REQ IS THE COMMON REJECT PATH - EVERY WAY A   00022901
022911*    REQUEST CAN FAIL (DUPLICATE DOCUMENT-NUMBER, OR A WRITE      00022911
022921*    FAILURE IN 210-WRITE-NEW-ACCOUNT) ROUTES HERE SO ACCTERR     00022921
022931*    ALWAYS GETS ONE LINE PER REJECT.                             00022931
023000 299-REPORT-BAD-REQ.                                              00023000
023100     ADD +1 TO NUM-ACCT-REJECTED.                                 00023100
023200     MOVE WS-ACCT-REQ-DOCUMENT-NUMBER TO ACCTERR-DOC-NUMBER.      00023200
023300     WRITE ACCTERR-REC.                                           00023300
023400 299-EXIT.                                                        00023400
023500     EXIT.                                                        00023500
023600*                                                                 00023600
023601*    710-READ-ACCTREQ-FILE IS THE ONLY PLACE ACCTREQIN IS READ.   00023601
023611*    000-MAIN CALLS IT ONCE TO PRIME THE LOOP AND AGAIN AT THE    00023611
023621*    BOTTOM OF 100-PROCESS-REQUESTS TO ADVANCE IT.                00023621
023700 710-READ-ACCTREQ-FILE.                                           00023700
023800     READ ACCTREQIN INTO WS-ACCT-REQ-REC                          00023800
023900         AT END MOVE "Y" TO WS-REQ-EOF.                           00023900
024000 710-EXIT.                                                        00024000
024100     EXIT.                                                        00024100
024200*                                                                 00024200
024300 800-OPEN-FILES.                                                  00024300
024400     OPEN INPUT  ACCTREQIN.                                       00024400
024420     OPEN I-O    ACCTFILE, ACCTCTL.                               00024420
024440*                                                                 00024440
024600     OPEN OUTPUT ACCTOUT, ACCTERR.                                00024600
024700     IF WS-ACCTFILE-STATUS NOT = "00"                             00024700
024800         DISPLAY "ERROR OPENING ACCTFILE.  RC: "                  00024800
024900                 WS-ACCTFILE-STATUS                               00024900
025000         MOVE "N" TO WS-FILES-OPEN-SW                             00025000
025100     END-IF.                                                      00025100
025110*    ACCTCTL IS THE NEXT-ACCT-ID SEED FILE - ON THE VERY FIRST    00025110
025120*    RUN THERE IS NO SEED FILE YET, SO THE I-O OPEN ABOVE FAILS.  00025120
025130*    BUILD IT NOW, ONE TIME, SO EVERY RUN AFTER THIS ONE FINDS    00025130
025140*    ACCTCTL ALREADY THERE AND OPENS IT I-O CLEANLY.              00025140
025150     IF WS-ACCTCTL-STATUS NOT = "00"                              00025150
025152         CLOSE ACCTCTL                                            00025152
025154         OPEN OUTPUT ACCTCTL                                      00025154
025156         MOVE 1 TO ACCTCTL-NEXT-ACCT-ID                           00025156
025158         WRITE ACCTCTL-REC                                        00025158
025160         CLOSE ACCTCTL                                            00025160
025162         OPEN I-O ACCTCTL                                         00025162
025164         IF WS-ACCTCTL-STATUS NOT = "00"                          00025164
025166             DISPLAY "ERROR OPENING ACCTCTL.   RC: "              00025166
025168                     WS-ACCTCTL-STATUS                            00025168
025170             MOVE "N" TO WS-FILES-OPEN-SW                         00025170
025172         END-IF                                                   00025172
025174     END-IF.                                                      00025174
025200 800-EXIT.                                                        00025200
025300     EXIT.                                                        00025300
025400*                                                                 00025400
025410*    800-OPEN-FILES ALREADY SEEDED ACCTCTL WITH A FIRST RECORD    00025410
025420*    IF THIS WAS THE BOOTSTRAP RUN, SO THE READ BELOW SHOULD      00025420
025430*    ALWAYS FIND SOMETHING.  THE AT END IS KEPT AS A SAFETY NET   00025430
025440*    ONLY - IT NO LONGER CARRIES THE BOOTSTRAP LOGIC.             00025440
025500 820-GET-NEXT-ACCT-ID.                                            00025500
025600     READ ACCTCTL INTO ACCTCTL-REC                                00025600
025700         AT END MOVE 1 TO ACCTCTL-NEXT-ACCT-ID.                   00025700
025800     MOVE ACCTCTL-NEXT-ACCT-ID TO WS-NEXT-ACCT-ID.                00025800
025900     COMPUTE WS-NEXT-ACCT-ID = WS-NEXT-ACCT-ID - 1.               00025900
026000 820-EXIT.                                                        00026000
026100     EXIT.                                                        00026100
026200*                                                                 00026200
026201*    830-BUILD-TIMESTAMP TURNS CURRENT-YEAR INTO A FULL 4-DIGIT   00026201
026211*    CENTURY AND COPIES THE WHOLE DATE/TIME INTO WS-STAMP, WHICH  00026211
026221*    210-WRITE-NEW-ACCOUNT THEN MOVES ONTO THE NEW ACCOUNT        00026221
026231*    RECORD.                                                      00026231
026300 830-BUILD-TIMESTAMP.                                             00026300
026400     IF CURRENT-YEAR < 70                                        00026400
026500         COMPUTE WS-CCYY-WORK = 2000 + CURRENT-YEAR               00026500
026600     ELSE                                                         00026600
026700         COMPUTE WS-CCYY-WORK = 1900 + CURRENT-YEAR               00026700
026800     END-IF.                                                      00026800
026900     MOVE WS-CCYY-WORK     TO WS-STAMP-CCYY.                      00026900
027000     MOVE CURRENT-MONTH    TO WS-STAMP-MM.                        00027000
027100     MOVE CURRENT-DAY      TO WS-STAMP-DD.                        00027100
027200     MOVE CURRENT-HOUR     TO WS-STAMP-HH.                        00027200
027300     MOVE CURRENT-MINUTE   TO WS-STAMP-MN.                        00027300
027400     MOVE CURRENT-SECOND   TO WS-STAMP-SS.                        00027400
027500     MOVE CURRENT-HNDSEC   TO WS-STAMP-HS.                        00027500
027600 830-EXIT.                                                        00027600
027700     EXIT.                                                        00027700
027800*                                                                 00027800
027820*    ACCTCTL IS OPEN I-O (800-OPEN-FILES GUARANTEES A RECORD IS   00027820
027840*    ALREADY THERE), SO THE REWRITE BELOW IS THE NORMAL PATH ON  00027840
027860*    EVERY RUN NOW.  THE CLOSE/OPEN OUTPUT/WRITE BELOW IT IS A    00027860
027880*    BELT-AND-SUSPENDERS FALLBACK ONLY, NOT THE BOOTSTRAP PATH.  00027880
027900 900-CLOSE-FILES.                                                 00027900
028000     MOVE WS-NEXT-ACCT-ID    TO ACCTCTL-NEXT-ACCT-ID.             00028000
028100     REWRITE ACCTCTL-REC.                                         00028100
028200     IF WS-ACCTCTL-STATUS NOT = "00"                              00028200
028300         CLOSE ACCTCTL                                            00028300
028400         OPEN OUTPUT ACCTCTL                                      00028400
028500         WRITE ACCTCTL-REC                                        00028500
028600     END-IF.                                                      00028600
028700     CLOSE ACCTFILE, ACCTREQIN, ACCTOUT, ACCTERR, ACCTCTL.        00028700
028800 900-EXIT.                                                        00028800
028900     EXIT.                                                        00028900
029000*                                                                 00029000
029010*    REACHED ONLY WHEN 800-OPEN-FILES COULD NOT OPEN ACCTFILE -   00029010
029020*    NOTHING HAS BEEN READ OR WRITTEN YET SO THERE IS NOTHING TO  00029020
029030*    CLOSE AND NOTHING TO REPORT.  THE RUN ABENDS CLEAN.          00029030
029100 1000-ERROR-RTN.                                                  00029100
029200     DISPLAY "ACCTADD ABORTED - FILE OPEN ERROR, SEE RC ABOVE".   00029200
029300     GOBACK.                                                      00029300
