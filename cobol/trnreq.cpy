000100******************************************************************00000100
000200* TRNREQ     -  TRANSACTION-INPUT RECORD LAYOUT                   00000200
000300*                                                                 00000300
000400* ONE ENTRY PER INCOMING LEDGER-POSTING REQUEST.  READ            00000400
000500* SEQUENTIALLY BY TRNPOST, ONE REQUEST AT A TIME - NO REQUIRED    00000500
000600* ORDER ACROSS REQUESTS, EACH IS INDEPENDENT OF EVERY OTHER.      00000600
000700*                                                                 00000700
001000* CHANGED     BY    REQUEST     DESCRIPTION                      00001000
001100* ----------  ----  ----------  -------------------------------- 00001100
001200* 03/18/95    RWH   LDG-0002    ORIGINAL LAYOUT                   00001200
001300******************************************************************00001300
001400 01  TRAN-REQ-REC.                                               00001400TRQ010
001500     05  TRAN-REQ-ACCT-ID            PIC 9(09).                  00001500TRQ020
001600     05  TRAN-REQ-OPTYPE-ID          PIC 9(09).                  00001600TRQ030
001700     05  TRAN-REQ-AMOUNT             PIC 9(08)V99.                00001700TRQ040
001800     05  TRAN-REQ-IDEMPOTENCY-KEY    PIC X(36).                  00001800TRQ050
001900     05  FILLER                      PIC X(10).                  00001900TRQ060
