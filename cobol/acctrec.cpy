000100******************************************************************00000100
000200* ACCTREC    -  ACCOUNT MASTER RECORD LAYOUT                      00000200
000300*                                                                 00000300
000400* ONE ENTRY PER LEDGER ACCOUNT.  THE ACCOUNT IS THE UNIT A        00000400
000500* TRANSACTION POSTS AGAINST.  KEYED BY THE SYSTEM-ASSIGNED        00000500
000600* ACCT-ID;  ACCT-DOCUMENT-NUMBER (THE CUSTOMER'S TAX ID OR        00000600
000700* SIMILAR EXTERNAL NUMBER) MUST BE UNIQUE ACROSS ALL ACCOUNTS -   00000700
000800* ENFORCED VIA THE ALTERNATE KEY ON ACCTFILE, SEE ACCTADD.        00000800
000900*                                                                 00000900
001000* CHANGED     BY    REQUEST     DESCRIPTION                      00001000
001100* ----------  ----  ----------  -------------------------------- 00001100
001200* 03/11/95    RWH   LDG-0001    ORIGINAL LAYOUT                   00001200
001300* 08/02/96    RWH   LDG-0014    ADDED ACCT-DOC-NUM-EDIT REDEFINE  00001300
001400*                               FOR NUMERIC-EDIT OF TAX ID ON     00001400
001500*                               THE EXCEPTION LISTING             00001500
001600* 09/23/99    PDK   LDG-0042    Y2K - CREATED-AT/UPDATED-AT NOW   00001600
001700*                               CARRY A 4-DIGIT CENTURY          00001700
001750* 02/11/00    DLM   LDG-0046    ADDED ACCT-UPDATED-DT REDEFINE   00001750
001760*                               SO THE UPDATED TIMESTAMP GETS    00001760
001770*                               THE SAME BROKEN-OUT VIEW AS       00001770
001780*                               ACCT-CREATED-DT - EXCEPTION       00001780
001790*                               LISTING WILL WANT IT NEXT         00001790
001800******************************************************************00001800
001900 01  ACCT-REC.                                                   00001900ACR010
002000     05  ACCT-ID                     PIC 9(09).                  00002000ACR020
002100     05  ACCT-DOCUMENT-NUMBER        PIC X(20).                  00002100ACR030
002200     05  ACCT-DOC-NUM-EDIT REDEFINES                             00002200ACR030
002300         ACCT-DOCUMENT-NUMBER        PIC 9(20).                  00002300ACR030
002400     05  ACCT-CREATED-AT.                                        00002400ACR040
002500         10  ACCT-CREATED-DATE       PIC 9(08).                  00002500ACR040
002600         10  ACCT-CREATED-TIME       PIC 9(08).                  00002600ACR040
002700         10  FILLER                  PIC X(10).                  00002700ACR040
002800     05  ACCT-CREATED-DT REDEFINES ACCT-CREATED-AT.               00002800ACR050
002900         10  ACCT-CREATED-CCYY       PIC 9(04).                  00002900ACR050
003000         10  ACCT-CREATED-MM         PIC 9(02).                  00003000ACR050
003100         10  ACCT-CREATED-DD         PIC 9(02).                  00003100ACR050
003200         10  ACCT-CREATED-HH         PIC 9(02).                  00003200ACR050
003300         10  ACCT-CREATED-MN         PIC 9(02).                  00003300ACR050
003400         10  ACCT-CREATED-SS         PIC 9(02).                  00003400ACR050
003500         10  ACCT-CREATED-HS         PIC 9(02).                  00003500ACR050
003600         10  FILLER                  PIC X(10).                 00003600ACR050
003700     05  ACCT-UPDATED-AT.                                        00003700ACR060
003800         10  ACCT-UPDATED-DATE       PIC 9(08).                  00003800ACR060
003900         10  ACCT-UPDATED-TIME       PIC 9(08).                  00003900ACR060
004000         10  FILLER                  PIC X(10).                  00004000ACR060
004010     05  ACCT-UPDATED-DT REDEFINES ACCT-UPDATED-AT.               00004010ACR065
004020         10  ACCT-UPDATED-CCYY       PIC 9(04).                  00004020ACR065
004030         10  ACCT-UPDATED-MM         PIC 9(02).                  00004030ACR065
004040         10  ACCT-UPDATED-DD         PIC 9(02).                  00004040ACR065
004050         10  ACCT-UPDATED-HH         PIC 9(02).                  00004050ACR065
004060         10  ACCT-UPDATED-MN         PIC 9(02).                  00004060ACR065
004070         10  ACCT-UPDATED-SS         PIC 9(02).                  00004070ACR065
004080         10  ACCT-UPDATED-HS         PIC 9(02).                  00004080ACR065
004090         10  FILLER                  PIC X(10).                  00004090ACR065
004100     05  FILLER                      PIC X(05).                  00004100ACR070
