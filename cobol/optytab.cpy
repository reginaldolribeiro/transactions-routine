000100******************************************************************00000100
000200* OPTYTAB    -  OPERATION-TYPE REFERENCE RECORD AND TABLE         00000200
000300*                                                                 00000300
000400* OPERATION-TYPE IS STATIC REFERENCE DATA - FOUR KNOWN ROWS AS    00000400
000500* OF THIS WRITING.  OPTYFILE IS READ ONCE AT STARTUP AND HELD IN  00000500
000600* THE OPTY-TABLE-AREA BELOW FOR SEARCH ALL LOOKUP;  IT IS NEVER   00000600
000700* WRITTEN BY THIS SYSTEM.                                        00000700
000800*                                                                 00000800
000900* OPTY-CREDIT-FLAG OF 'Y' MEANS THE OPERATION TYPE INCREASES THE  00000900
001000* ACCOUNT (A CREDIT);  'N' MEANS IT DECREASES THE ACCOUNT (A      00001000
001100* DEBIT).  SEE TRNPOST PARAGRAPH 400-SIGN-AMOUNT.                 00001100
001200*                                                                 00001200
001300* CHANGED     BY    REQUEST     DESCRIPTION                      00001300
001400* ----------  ----  ----------  -------------------------------- 00001400
001500* 03/18/95    RWH   LDG-0002    ORIGINAL LAYOUT                   00001500
001600* 08/02/96    RWH   LDG-0014    ADDED OPTY-TABLE-AREA FOR THE     00001600
001700*                               IN-MEMORY LOOKUP TABLE             00001700
001800******************************************************************00001800
001900 01  OPTY-REC.                                                   00001900OPR010
002000     05  OPTY-ID                     PIC 9(09).                  00002000OPR020
002100     05  OPTY-DESCRIPTION            PIC X(50).                  00002100OPR030
002200     05  OPTY-CREDIT-FLAG            PIC X(01).                  00002200OPR040
002300         88  OPTYPE-IS-CREDIT        VALUE 'Y'.                  00002300OPR040
002400         88  OPTYPE-IS-DEBIT         VALUE 'N'.                  00002400OPR040
002500     05  OPTY-CREATED-AT.                                        00002500OPR050
002600         10  OPTY-CREATED-DATE       PIC 9(08).                  00002600OPR050
002700         10  OPTY-CREATED-TIME       PIC 9(08).                  00002700OPR050
002800         10  FILLER                  PIC X(10).                  00002800OPR050
002900     05  OPTY-UPDATED-AT.                                        00002900OPR060
003000         10  OPTY-UPDATED-DATE       PIC 9(08).                  00003000OPR060
003100         10  OPTY-UPDATED-TIME       PIC 9(08).                  00003100OPR060
003200         10  FILLER                  PIC X(10).                  00003200OPR060
003300     05  FILLER                      PIC X(05).                  00003300OPR070
003400*                                                                 00003400
003500 01  OPTY-TABLE-AREA.                                            00003500OPT010
003600     05  OPTY-TABLE OCCURS 4 TIMES                               00003600OPT020
003700                    ASCENDING KEY IS OPTY-TBL-ID                 00003700OPT020
003800                    INDEXED BY OPTY-TBL-IDX.                     00003800OPT020
003900         10  OPTY-TBL-ID             PIC 9(09).                  00003900OPT030
004000         10  OPTY-TBL-DESCRIPTION    PIC X(50).                  00004000OPT040
004100         10  OPTY-TBL-CREDIT-FLAG    PIC X(01).                  00004100OPT050
004200             88  OPTY-TBL-IS-CREDIT  VALUE 'Y'.                  00004200OPT050
004300     05  OPTY-TABLE-COUNT            PIC 9(03) COMP-3 VALUE 0.   00004300OPT060
