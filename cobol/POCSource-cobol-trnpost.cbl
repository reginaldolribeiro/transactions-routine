000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF LEDGER SYSTEMS GROUP           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  TRNPOST                                               00000500
000600*                                                                 00000600
000700* POSTS ONE TRANSACTION-INPUT REQUEST AT A TIME AGAINST THE       00000700
000800* LEDGER.  VALIDATES THE ACCOUNT AND OPERATION TYPE REFERENCED    00000800
000900* BY THE REQUEST, SIGNS THE AMOUNT BY THE OPERATION TYPE'S        00000900
001000* CREDIT FLAG, AND APPENDS A NEW TRANSACTION RECORD - UNLESS      00001000
001100* THE REQUEST'S IDEMPOTENCY KEY HAS ALREADY BEEN POSTED FOR THE   00001100
001200* SAME ACCOUNT, IN WHICH CASE THE ORIGINAL RECORD IS RETURNED     00001200
001300* UNCHANGED AND NOTHING NEW IS WRITTEN.                           00001300
001400*                                                                 00001400
001500* THIS IS A STRAIGHT READ/VALIDATE/WRITE PASS.  THERE ARE NO      00001500
001600* CONTROL TOTALS OR CONTROL BREAKS - EACH REQUEST IS HANDLED      00001600
001700* INDEPENDENTLY OF EVERY OTHER ONE ON THE FILE.                   00001700
001800****************************************************************  00001800
001900*                                                                 00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100 PROGRAM-ID.     TRNPOST.                                         00002100
002200 AUTHOR.         R W HALVERSEN.                                   00002200
002300 INSTALLATION.   LEDGER SYSTEMS GROUP - DATA CENTER.               00002300
002400 DATE-WRITTEN.   03/18/95.                                        00002400
002500 DATE-COMPILED.  09/23/99.                                        00002500
002600 SECURITY.       CONFIDENTIAL - FINANCIAL DATA.                   00002600
002700*                                                                 00002700
002800****************************************************************  00002800
002900*                    C H A N G E   L O G                          00002900
003000****************************************************************  00003000
003100* DATE        BY    REQUEST     DESCRIPTION                      00003100
003200* ----------  ----  ----------  -------------------------------- 00003200
003300* 03/18/95    RWH   LDG-0002    ORIGINAL PROGRAM - REPLACES THE   00003300
003400*                               MANUAL POSTING LOG KEPT BY THE    00003400
003500*                               GENERAL LEDGER DESK               00003500
003600* 05/02/95    RWH   LDG-0004    SIGN THE AMOUNT FROM OPTYFILE'S   00003600
003700*                               CREDIT FLAG RATHER THAN TRUSTING  00003700
003800*                               THE INPUT RECORD'S OWN SIGN       00003800
003900* 11/14/95    RWH   LDG-0009    ADD IDEMPOTENCY-KEY CHECK -       00003900
004000*                               RERUNS OF A FAILED JOB STEP WERE  00004000
004100*                               DOUBLE-POSTING THE SAME REQUEST   00004100
004200* 08/02/96    RWH   LDG-0014    OPTYFILE NOW LOADED ONCE INTO A   00004200
004300*                               TABLE AND SEARCHED, NOT REREAD    00004300
004400*                               RECORD BY RECORD - FOUR ROWS      00004400
004500*                               NEVER JUSTIFIED THE FILE I/O      00004500
004600* 02/20/97    DLM   LDG-0021    REJECTS NOW WRITTEN TO TRNERR     00004600
004700*                               INSTEAD OF JUST A DISPLAY - OPS   00004700
004800*                               COULD NOT FIND THEM IN THE JOB    00004800
004900*                               LOG                               00004900
005000* 09/23/99    PDK   LDG-0042    Y2K - ALL DATE/TIME STAMPS NOW    00005000
005100*                               CARRY A 4-DIGIT CENTURY; NEXT-ID  00005100
005200*                               COUNTER REWRITE MOVED AHEAD OF    00005200
005300*                               THE CLOSE OF TRNFILE              00005300
005310* 02/11/00    DLM   LDG-0046    100-PROCESS-REQUESTS UNTANGLED -  00005310
005320*                               THE VALIDATION IF/ELSE NEST HAD   00005320
005330*                               GOTTEN THREE LEVELS DEEP AND NO   00005330
005340*                               ONE COULD FOLLOW IT ON A WALK-    00005340
005350*                               THROUGH ANY MORE.  REJECTS NOW    00005350
005360*                               FALL OUT TO 100-READ-NEXT.  A     00005360
005370*                               FILE-OPEN FAILURE NOW ABORTS THE  00005370
005380*                               RUN THROUGH 1000-ERROR-RTN        00005380
005390*                               INSTEAD OF QUIETLY DRAINING THE   00005390
005395*                               REQUEST FILE WITH NOTHING POSTED. 00005395
005396*                               ALSO DROPPED WS-CCYY-WORK-R/-LOW  00005396
005397*                               - NEVER FED ANYTHING, THE PROGRAM 00005397
005398*                               ONLY EVER USES THE FULL 4-DIGIT   00005398
005399*                               WS-CCYY-WORK ITSELF               00005399
005400* 03/06/00    DLM   LDG-0051    TRNCTL WAS BEING OPENED INPUT     00005400
005401*                               AND THE 900-CLOSE-FILES REWRITE  00005401
005402*                               AT END OF JOB WAS FAILING ON     00005402
005403*                               EVERY RUN, NOT JUST THE FIRST -  00005403
005404*                               IT JUST HAPPENED TO LAND IN THE  00005404
005405*                               SAME RECOVERY BLOCK EVERY TIME   00005405
005406*                               SO NO ONE NOTICED.  TRNCTL IS    00005406
005407*                               NOW OPENED I-O, AND 800-OPEN-    00005407
005408*                               FILES BUILDS THE SEED RECORD     00005408
005409*                               ITSELF ON THE BOOTSTRAP RUN      00005409
005410*                               INSTEAD OF LEANING ON THE CLOSE- 00005410
005411*                               TIME REWRITE FAILURE TO DO IT    00005411
005412*                               BY ACCIDENT                      00005412
005420****************************************************************  00005420
005500*                                                                 00005500
006000 ENVIRONMENT DIVISION.                                            00006000
006100 CONFIGURATION SECTION.                                           00006100
006200 SOURCE-COMPUTER.  IBM-390.                                       00006200
006300 OBJECT-COMPUTER.  IBM-390.                                       00006300
006400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                            00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700                                                                  00006700
006800     SELECT ACCTFILE                                              00006800
006900            ASSIGN       TO ACCTFILE                              00006900
007000            ORGANIZATION IS INDEXED                               00007000
007100            ACCESS MODE  IS DYNAMIC                               00007100
007200            RECORD KEY   IS ACCT-ID                               00007200
007300            ALTERNATE RECORD KEY IS ACCT-DOCUMENT-NUMBER          00007300
007400                          WITH DUPLICATES                         00007400
007500            FILE STATUS  IS WS-ACCTFILE-STATUS.                   00007500
007600                                                                  00007600
007700     SELECT TRNFILE                                               00007700
007800            ASSIGN       TO TRNFILE                               00007800
007900            ORGANIZATION IS INDEXED                               00007900
008000            ACCESS MODE  IS DYNAMIC                               00008000
008100            RECORD KEY   IS TRAN-ID                               00008100
008200            ALTERNATE RECORD KEY IS TRAN-ACCT-IDEMP-KEY           00008200
008300                          WITH DUPLICATES                         00008300
008400            FILE STATUS  IS WS-TRNFILE-STATUS.                    00008400
008500                                                                  00008500
008600     SELECT OPTYFILE                                              00008600
008700            ASSIGN       TO OPTYFILE                              00008700
008800            ACCESS MODE  IS SEQUENTIAL                            00008800
008900            FILE STATUS  IS WS-OPTYFILE-STATUS.                   00008900
009000                                                                  00009000
009100     SELECT TRNREQIN                                              00009100
009200            ASSIGN       TO TRNREQIN                              00009200
009300            ACCESS MODE  IS SEQUENTIAL                            00009300
009400            FILE STATUS  IS WS-TRNREQIN-STATUS.                   00009400
009500                                                                  00009500
009600     SELECT TRNOUT                                                00009600
009700            ASSIGN       TO TRNOUT                                00009700
009800            ACCESS MODE  IS SEQUENTIAL                            00009800
009900            FILE STATUS  IS WS-TRNOUT-STATUS.                     00009900
010000                                                                  00010000
010100     SELECT TRNERR                                                00010100
010200            ASSIGN       TO TRNERR                                00010200
010300            ACCESS MODE  IS SEQUENTIAL                            00010300
010400            FILE STATUS  IS WS-TRNERR-STATUS.                     00010400
010500                                                                  00010500
010600     SELECT TRNCTL                                                00010600
010700            ASSIGN       TO TRNCTL                                00010700
010800            ACCESS MODE  IS SEQUENTIAL                            00010800
010900            FILE STATUS  IS WS-TRNCTL-STATUS.                     00010900
011000*                                                                 00011000
011100****************************************************************  00011100
011200 DATA DIVISION.                                                   00011200
011300 FILE SECTION.                                                    00011300
011400*                                                                 00011400
011401*    ACCTFILE IS THE LEDGER ACCOUNT MASTER - READ ONLY HERE.      00011401
011411*    200-GET-ACCOUNT-DATA KEYS ON ACCT-ID TO CONFIRM THE          00011411
011421*    REQUESTED ACCOUNT EXISTS BEFORE ANY TRANSACTION IS POSTED    00011421
011431*    AGAINST IT.                                                  00011431
011500 FD  ACCTFILE                                                     00011500
011600     DATA RECORD IS ACCT-REC.                                     00011600
011700 COPY ACCTREC.                                                    00011700
011800*                                                                 00011800
011801*    TRNFILE IS THE TRANSACTION LEDGER ITSELF.  TRAN-ID IS OUR    00011801
011811*    OWN SEQUENTIAL COUNTER; TRAN-ACCT-IDEMP-KEY IS THE           00011811
011821*    ALTERNATE KEY 150-CHECK-IDEMPOTENCY SEARCHES TO DECIDE IF    00011821
011831*    A REQUEST HAS ALREADY BEEN POSTED.                           00011831
011900 FD  TRNFILE                                                      00011900
012000     DATA RECORD IS TRAN-REC.                                     00012000
012100 COPY TRNREC.                                                     00012100
012200*                                                                 00012200
012201*    OPTYFILE IS THE SMALL OPERATION-TYPE REFERENCE FILE - A      00012201
012211*    HANDFUL OF ROWS LOADED ONCE INTO OPTY-TABLE BY 810-LOAD-     00012211
012221*    OPTYPE-TABLE RATHER THAN REREAD FOR EVERY REQUEST.           00012221
012300 FD  OPTYFILE                                                     00012300
012400     RECORDING MODE IS F                                         00012400
012500     DATA RECORD IS OPTY-REC.                                     00012500
012600 COPY OPTYTAB.                                                    00012600
012700*                                                                 00012700
012701*    TRNREQIN IS THE INCOMING TRANSACTION REQUEST FILE - ONE      00012701
012711*    ACCT-ID/OPTYPE-ID/AMOUNT/IDEMPOTENCY-KEY PER RECORD,         00012711
012721*    EXACTLY AS SUPPLIED BY THE CALLER.                           00012721
012800 FD  TRNREQIN                                                     00012800
012900     RECORDING MODE IS F                                         00012900
013000     DATA RECORD IS TRAN-REQ-REC.                                 00013000
013100 COPY TRNREQ.                                                     00013100
013200*                                                                 00013200
013300 FD  TRNOUT                                                       00013300
013400     RECORDING MODE IS F.                                        00013400
013500 01  TRNOUT-REC.                                                  00013500
013600     05  TRNOUT-TRAN            PIC X(157).                       00013600
013650     05  FILLER                 PIC X(10).                        00013650
013700*                                                                 00013700
013800 FD  TRNERR                                                       00013800
013900     RECORDING MODE IS F.                                        00013900
014000 01  TRNERR-REC.                                                  00014000
014100     05  TRNERR-MSG             PIC X(40).                        00014100
014200     05  TRNERR-ACCT-ID         PIC 9(09).                        00014200
014300     05  TRNERR-OPTYPE-ID       PIC 9(09).                        00014300
014400     05  TRNERR-IDEMP-KEY       PIC X(36).                        00014400
014500     05  FILLER                 PIC X(18).                        00014500
014600*                                                                 00014600
014601*    TRNCTL HOLDS THE SINGLE NEXT-TRAN-ID COUNTER.  ONE RECORD,   00014601
014611*    ONE FIELD.  820-GET-NEXT-TRAN-ID READS IT AT STARTUP AND     00014611
014621*    900-CLOSE-FILES REWRITES IT AT END OF JOB SO THE NEXT RUN    00014621
014631*    PICKS UP WHERE THIS ONE LEFT OFF.                            00014631
014700 FD  TRNCTL                                                       00014700
014800     RECORDING MODE IS F.                                        00014800
014900 01  TRNCTL-REC.                                                  00014900
015000     05  TRNCTL-NEXT-TRAN-ID    PIC 9(09).                        00015000
015100     05  FILLER                 PIC X(71).                        00015100
015200*                                                                 00015200
015300****************************************************************  00015300
015400 WORKING-STORAGE SECTION.                                         00015400
015500****************************************************************  00015500
015600*                                                                 00015600
015700 01  SYSTEM-DATE-AND-TIME.                                        00015700
015800     05  CURRENT-DATE.                                            00015800
015900         10  CURRENT-YEAR            PIC 9(2).                    00015900
016000         10  CURRENT-MONTH           PIC 9(2).                    00016000
016100         10  CURRENT-DAY             PIC 9(2).                    00016100
016200     05  CURRENT-TIME.                                            00016200
016300         10  CURRENT-HOUR            PIC 9(2).                    00016300
016400         10  CURRENT-MINUTE          PIC 9(2).                    00016400
016500         10  CURRENT-SECOND          PIC 9(2).                    00016500
016600         10  CURRENT-HNDSEC          PIC 9(2).                    00016600
016650     05  FILLER                      PIC X(10).                  00016650
016700 01  WS-CCYY-WORK                    PIC 9(4) COMP VALUE 0.       00016700
017100 01  WS-STAMP.                                                    00017100
017200     05  WS-STAMP-DATE.                                           00017200
017300         10  WS-STAMP-CCYY           PIC 9(4).                    00017300
017400         10  WS-STAMP-MM             PIC 9(2).                    00017400
017500         10  WS-STAMP-DD             PIC 9(2).                    00017500
017600     05  WS-STAMP-TIME.                                           00017600
017700         10  WS-STAMP-HH             PIC 9(2).                    00017700
017800         10  WS-STAMP-MN             PIC 9(2).                    00017800
017900         10  WS-STAMP-SS             PIC 9(2).                    00017900
018000         10  WS-STAMP-HS             PIC 9(2).                    00018000
018050     05  FILLER                      PIC X(10).                  00018050
018100*                                                                 00018100
018101*    WS-FIELDS CARRIES THE FILE-STATUS CODE FOR EACH FILE PLUS    00018101
018111*    THE SWITCHES 100-PROCESS-REQUESTS TESTS FOR EACH REQUEST -   00018111
018121*    DUPLICATE IDEMPOTENCY KEY, ACCOUNT FOUND, OPERATION TYPE     00018121
018131*    FOUND.  WS-FILES-OPEN-SW IS THE ONE THAT SENDS THE WHOLE     00018131
018141*    RUN TO 1000-ERROR-RTN WHEN AN OPEN FAILS.                    00018141
018200 01  WS-FIELDS.                                                   00018200
018300     05  WS-ACCTFILE-STATUS     PIC X(2)  VALUE SPACES.            00018300
018400         88 ACCTFILE-OK             VALUE "00".                   00018400
018500         88 ACCT-NOTFND              VALUE "23".                  00018500
018600     05  WS-TRNFILE-STATUS      PIC X(2)  VALUE SPACES.            00018600
018700         88 TRNFILE-OK              VALUE "00".                   00018700
018800         88 TRAN-NOTFND              VALUE "23".                  00018800
018900     05  WS-OPTYFILE-STATUS     PIC X(2)  VALUE SPACES.            00018900
019000     05  WS-TRNREQIN-STATUS     PIC X(2)  VALUE SPACES.            00019000
019100     05  WS-TRNOUT-STATUS       PIC X(2)  VALUE SPACES.            00019100
019200     05  WS-TRNERR-STATUS       PIC X(2)  VALUE SPACES.            00019200
019300     05  WS-TRNCTL-STATUS       PIC X(2)  VALUE SPACES.            00019300
019400     05  WS-REQ-EOF             PIC X     VALUE "N".               00019400
019500         88 REQ-FILE-EOF            VALUE "Y".                    00019500
019600     05  WS-ACCT-FOUND-SW       PIC X     VALUE "N".               00019600
019700         88 ACCT-FOUND              VALUE "Y".                    00019700
019800     05  WS-OPTYPE-FOUND-SW     PIC X     VALUE "N".               00019800
019900         88 OPTYPE-FOUND            VALUE "Y".                    00019900
020000     05  WS-DUP-IDEMP-SW        PIC X     VALUE "N".               00020000
020100         88 DUP-IDEMP-FOUND         VALUE "Y".                    00020100
020110     05  WS-FILES-OPEN-SW       PIC X     VALUE "Y".               00020110
020120         88 FILES-OPEN-OK           VALUE "Y".                    00020120
020150     05  FILLER                  PIC X(10).                  00020150
020200*                                                                 00020200
020210 77  WS-TBL-SUB                  PIC 9(03)  COMP   VALUE 0.        00020210
020220*                                                                 00020220
020300 01  WORK-VARIABLES.                                              00020300
020400     05  WS-NEXT-TRAN-ID        PIC 9(09)  COMP-3  VALUE 0.       00020400
020600     05  WS-MAGNITUDE           PIC S9(08)V99 COMP-3 VALUE 0.      00020600
020650     05  FILLER                 PIC X(10).                        00020650
020700*                                                                 00020700
020701*    REPORT-TOTALS ARE THE FOUR COUNTS DISPLAYED ON THE           00020701
020711*    TRNPOST ENDED LINE - REQUESTS READ, POSTED, RETURNED AS A    00020711
020721*    DUPLICATE, AND REJECTED (ACCOUNT NOT FOUND, OPERATION TYPE   00020721
020731*    NOT FOUND, OR A WRITE FAILURE).                              00020731
020800 01  REPORT-TOTALS.                                                00020800
020900     05  NUM-TRAN-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.      00020900
021000     05  NUM-TRAN-POSTED        PIC S9(9)   COMP-3  VALUE +0.      00021000
021100     05  NUM-TRAN-DUPLICATE     PIC S9(9)   COMP-3  VALUE +0.      00021100
021200     05  NUM-TRAN-REJECTED      PIC S9(9)   COMP-3  VALUE +0.      00021200
021250     05  FILLER                 PIC X(10).                        00021250
021300*                                                                 00021300
021500 COPY TRNREQ REPLACING TRAN-REQ-REC BY WS-TRAN-REQ-REC.           00021500
021600*                                                                 00021600
021700****************************************************************  00021700
021800 PROCEDURE DIVISION.                                              00021800
021900****************************************************************  00021900
022000*                                                                 00022000
022001*    000-MAIN OPENS THE FILES, LOADS THE OPERATION-TYPE TABLE,    00022001
022011*    PRIMES THE NEXT-TRAN-ID COUNTER AND THE TIMESTAMP, THEN      00022011
022021*    READS AND PROCESSES TRNREQIN ONE REQUEST AT A TIME UNTIL     00022021
022031*    END OF FILE.  IF THE OPENS FAILED WE NEVER REACH THE READ    00022031
022041*    LOOP AT ALL - WE GO STRAIGHT TO 1000-ERROR-RTN AND ABEND.    00022041
022100 000-MAIN.                                                        00022100
022200     ACCEPT CURRENT-DATE FROM DATE.                               00022200
022300     ACCEPT CURRENT-TIME FROM TIME.                               00022300
022400     DISPLAY "TRNPOST STARTED  " CURRENT-MONTH "/"                00022400
022500             CURRENT-DAY "/" CURRENT-YEAR "  (mm/dd/yy)".          00022500
022600                                                                   00022600
022700     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00022700
022750     IF NOT FILES-OPEN-OK                                        00022750
022760         GO TO 1000-ERROR-RTN.                                   00022760
022800                                                                   00022800
022900     PERFORM 710-READ-TRNREQ-FILE.                                00022900
023000     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT                   00023000
023100             UNTIL REQ-FILE-EOF.                                  00023100
023200                                                                   00023200
023300     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       00023300
023400     DISPLAY "TRNPOST ENDED     REQUESTS: " NUM-TRAN-REQUESTS     00023400
023500             "  POSTED: " NUM-TRAN-POSTED                         00023500
023600             "  DUPLICATE: " NUM-TRAN-DUPLICATE                   00023600
023700             "  REJECTED: " NUM-TRAN-REJECTED.                    00023700
023800     GOBACK.                                                      00023800
023900*                                                                 00023900
023901*    000-SETUP-RTN IS THE START-OF-JOB HOUSEKEEPING - OPEN THE    00023901
023911*    FILES, LOAD THE OPERATION-TYPE TABLE, WORK OUT THE NEXT      00023911
023921*    TRAN-ID TO ASSIGN, AND BUILD TODAY'S TIMESTAMP ONCE SO       00023921
023931*    EVERY TRANSACTION POSTED THIS RUN CARRIES THE SAME ONE.      00023931
024000 000-SETUP-RTN.                                                   00024000
024100     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        00024100
024200     PERFORM 810-LOAD-OPTYPE-TABLE THRU 810-EXIT.                 00024200
024300     PERFORM 820-GET-NEXT-TRAN-ID THRU 820-EXIT.                  00024300
024400     PERFORM 830-BUILD-TIMESTAMP THRU 830-EXIT.                   00024400
024500 000-EXIT.                                                        00024500
024600     EXIT.                                                        00024600
024700*                                                                 00024700
024701*    100-PROCESS-REQUESTS IS THE PER-REQUEST DRIVER.  THE         00024701
024711*    IDEMPOTENCY CHECK RUNS FIRST - A DUPLICATE SHORT-CIRCUITS    00024711
024721*    STRAIGHT TO 100-READ-NEXT WITHOUT TOUCHING ACCOUNT OR        00024721
024731*    OPERATION-TYPE LOOKUPS AT ALL.  ONLY A REQUEST THAT PASSES   00024731
024741*    EVERY CHECK REACHES 500-POST-TRANSACTION.                    00024741
024800 100-PROCESS-REQUESTS.                                            00024800
024900     ADD +1 TO NUM-TRAN-REQUESTS.                                 00024900
025000     MOVE "N" TO WS-DUP-IDEMP-SW, WS-ACCT-FOUND-SW,               00025000
025100                 WS-OPTYPE-FOUND-SW.                               00025100
025200                                                                   00025200
025300     PERFORM 150-CHECK-IDEMPOTENCY THRU 150-EXIT.                 00025300
025400                                                                   00025400
025500     IF DUP-IDEMP-FOUND                                           00025500
025600         PERFORM 600-RETURN-EXISTING-TRAN THRU 600-EXIT           00025600
025650         GO TO 100-READ-NEXT.                                    00025650
025700                                                                  00025700
025800     PERFORM 200-GET-ACCOUNT-DATA THRU 200-EXIT.                 00025800
025900     IF NOT ACCT-FOUND                                            00025900
026000         MOVE "ACCOUNT NOT FOUND" TO TRNERR-MSG                   00026000
026100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                00026100
026150         GO TO 100-READ-NEXT.                                    00026150
026200                                                                  00026200
026300     PERFORM 300-GET-OPTYPE-DATA THRU 300-EXIT.                  00026300
026400     IF NOT OPTYPE-FOUND                                          00026400
026500         MOVE "OPERATION TYPE NOT FOUND" TO TRNERR-MSG            00026500
026600         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                00026600
026650         GO TO 100-READ-NEXT.                                    00026650
026700                                                                  00026700
026800     PERFORM 400-SIGN-AMOUNT THRU 400-EXIT.                      00026800
026900     PERFORM 500-POST-TRANSACTION THRU 500-EXIT.                 00026900
027000*                                                                 00027000
027100 100-READ-NEXT.                                                  00027100
027200     PERFORM 710-READ-TRNREQ-FILE.                                00027200
027500 100-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700*                                                                 00027700
027701*    150-CHECK-IDEMPOTENCY IS BUSINESS RULE BR-2: A REQUEST       00027701
027711*    CARRYING AN IDEMPOTENCY-KEY ALREADY POSTED FOR THE SAME      00027711
027721*    ACCOUNT IS NOT POSTED AGAIN - THE ALTERNATE-KEY READ ON      00027721
027731*    TRAN-ACCT-IDEMP-KEY IS HOW WE FIND OUT WITHOUT SCANNING      00027731
027741*    THE WHOLE LEDGER FOR EVERY REQUEST.                          00027741
027800 150-CHECK-IDEMPOTENCY.                                           00027800
027900     MOVE TRAN-REQ-ACCT-ID IN WS-TRAN-REQ-REC TO TRAN-ACCT-ID.    00027900
028000     MOVE TRAN-REQ-IDEMPOTENCY-KEY IN WS-TRAN-REQ-REC TO          00028000
028100          TRAN-IDEMPOTENCY-KEY.                                   00028100
028200     READ TRNFILE KEY IS TRAN-ACCT-IDEMP-KEY.                     00028200
028300     IF TRNFILE-OK                                                00028300
028400         MOVE "Y" TO WS-DUP-IDEMP-SW                              00028400
028500     ELSE                                                         00028500
028600         MOVE "N" TO WS-DUP-IDEMP-SW                              00028600
028700     END-IF.                                                      00028700
028800 150-EXIT.                                                        00028800
028900     EXIT.                                                        00028900
029000*                                                                 00029000
029001*    200-GET-ACCOUNT-DATA CONFIRMS THE REQUEST'S ACCT-ID IS A     00029001
029011*    REAL, EXISTING ACCOUNT BEFORE ANYTHING IS POSTED AGAINST     00029011
029021*    IT.                                                          00029021
029100 200-GET-ACCOUNT-DATA.                                            00029100
029200     MOVE TRAN-REQ-ACCT-ID IN WS-TRAN-REQ-REC TO ACCT-ID.         00029200
029300     READ ACCTFILE KEY IS ACCT-ID.                                00029300
029400     IF ACCTFILE-OK                                               00029400
029500         MOVE "Y" TO WS-ACCT-FOUND-SW                             00029500
029600     ELSE                                                         00029600
029700         MOVE "N" TO WS-ACCT-FOUND-SW                             00029700
029800     END-IF.                                                      00029800
029900 200-EXIT.                                                        00029900
030000     EXIT.                                                        00030000
030100*                                                                 00030100
030101*    300-GET-OPTYPE-DATA SEARCHES THE IN-MEMORY OPTY-TABLE        00030101
030111*    RATHER THAN REREADING OPTYFILE - THE TABLE WAS BUILT ONCE    00030111
030121*    AT STARTUP BY 810-LOAD-OPTYPE-TABLE AND NEVER CHANGES        00030121
030131*    DURING THE RUN.                                              00030131
030200 300-GET-OPTYPE-DATA.                                             00030200
030300     SET OPTY-TBL-IDX TO 1.                                       00030300
030400     SEARCH ALL OPTY-TABLE                                        00030400
030500         WHEN OPTY-TBL-ID (OPTY-TBL-IDX) =                       00030500
030600              TRAN-REQ-OPTYPE-ID IN WS-TRAN-REQ-REC               00030600
030700              MOVE "Y" TO WS-OPTYPE-FOUND-SW                      00030700
030800         AT END                                                   00030800
030900              MOVE "N" TO WS-OPTYPE-FOUND-SW                      00030900
031000     END-SEARCH.                                                  00031000
031100 300-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300*                                                                 00031300
031301*    400-SIGN-AMOUNT IS BUSINESS RULE BR-3: THE AMOUNT'S SIGN     00031301
031311*    COMES FROM THE OPERATION TYPE'S CREDIT FLAG, NOT FROM        00031311
031321*    WHATEVER SIGN THE CALLER PUT ON THE REQUEST RECORD.  A       00031321
031331*    DEBIT OPERATION TYPE ALWAYS FLIPS THE MAGNITUDE NEGATIVE.    00031331
031400 400-SIGN-AMOUNT.                                                 00031400
031500     MOVE TRAN-REQ-AMOUNT IN WS-TRAN-REQ-REC TO WS-MAGNITUDE.     00031500
031600     IF OPTY-TBL-IS-CREDIT (OPTY-TBL-IDX)                        00031600
031700         MOVE WS-MAGNITUDE TO TRAN-AMOUNT                         00031700
031800     ELSE                                                         00031800
031900         COMPUTE TRAN-AMOUNT = WS-MAGNITUDE * -1                  00031900
032000     END-IF.                                                      00032000
032100 400-EXIT.                                                        00032100
032200     EXIT.                                                        00032200
032300*                                                                 00032300
032301*    500-POST-TRANSACTION ASSIGNS THE NEXT TRAN-ID, STAMPS THE    00032301
032311*    EVENT/CREATED/UPDATED TIMESTAMPS WITH THE SAME VALUE (A      00032311
032321*    BRAND NEW TRANSACTION HAS NEVER BEEN UPDATED), WRITES THE    00032321
032331*    LEDGER RECORD, AND ECHOES IT TO TRNOUT IF THE WRITE WORKED.  00032331
032400 500-POST-TRANSACTION.                                            00032400
032500     ADD +1 TO WS-NEXT-TRAN-ID.                                   00032500
032600     MOVE WS-NEXT-TRAN-ID            TO TRAN-ID.                  00032600
032700     MOVE TRAN-REQ-OPTYPE-ID IN WS-TRAN-REQ-REC TO TRAN-OPTYPE-ID.00032700
032800     MOVE WS-STAMP-DATE               TO TRAN-EVENT-DATE           00032800
032900                                         TRAN-CREATED-DATE         00032900
033000                                         TRAN-UPDATED-DATE.        00033000
033100     MOVE WS-STAMP-TIME               TO TRAN-EVENT-TIME           00033100
033200                                         TRAN-CREATED-TIME         00033200
033300                                         TRAN-UPDATED-TIME.        00033300
033400     WRITE TRAN-REC.                                              00033400
033500     IF TRNFILE-OK                                                00033500
033600         ADD +1 TO NUM-TRAN-POSTED                                00033600
033700         PERFORM 520-ECHO-TRANSACTION THRU 520-EXIT                00033700
033800     ELSE                                                         00033800
033900         MOVE "COULD NOT WRITE TRANSACTION RECORD" TO TRNERR-MSG  00033900
034000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                00034000
034100     END-IF.                                                      00034100
034200 500-EXIT.                                                        00034200
034300     EXIT.                                                        00034300
034400*                                                                 00034400
034401*    520-ECHO-TRANSACTION IS THE ONE PLACE TRNOUT IS WRITTEN -    00034401
034411*    CALLED BOTH FOR A FRESH POST AND FOR A DUPLICATE REQUEST     00034411
034421*    RETURNING ITS ORIGINAL RECORD, SO TRNOUT ALWAYS CARRIES      00034421
034431*    ONE LINE PER REQUEST THAT WAS NOT REJECTED.                  00034431
034500 520-ECHO-TRANSACTION.                                            00034500
034600     MOVE TRAN-REC                   TO TRNOUT-TRAN.              00034600
034700     WRITE TRNOUT-REC.                                            00034700
034800 520-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000*                                                                 00035000
035001*    600-RETURN-EXISTING-TRAN HANDLES THE DUPLICATE-IDEMPOTENCY-  00035001
035011*    KEY CASE - THE ORIGINAL TRANSACTION FOUND BY 150-CHECK-      00035011
035021*    IDEMPOTENCY IS STILL SITTING IN TRAN-REC FROM THAT READ,     00035021
035031*    SO WE JUST ECHO IT BACK UNCHANGED.                           00035031
035100 600-RETURN-EXISTING-TRAN.                                        00035100
035200     ADD +1 TO NUM-TRAN-DUPLICATE.                                00035200
035300     PERFORM 520-ECHO-TRANSACTION THRU 520-EXIT.                  00035300
035400 600-EXIT.                                                        00035400
035500     EXIT.                                                        00035500
035600*                                                                 00035600
035601*    299-REPORT-BAD-TRAN IS THE COMMON REJECT PATH - EVERY WAY    00035601
035611*    A REQUEST CAN FAIL (ACCOUNT NOT FOUND, OPERATION TYPE NOT    00035611
035621*    FOUND, OR A WRITE FAILURE IN 500-POST-TRANSACTION) ROUTES    00035621
035631*    HERE SO TRNERR ALWAYS GETS ONE LINE PER REJECT.              00035631
035700 299-REPORT-BAD-TRAN.                                             00035700
035800     ADD +1 TO NUM-TRAN-REJECTED.                                 00035800
035900     MOVE TRAN-REQ-ACCT-ID    IN WS-TRAN-REQ-REC TO               00035900
036000          TRNERR-ACCT-ID.                                         00036000
036100     MOVE TRAN-REQ-OPTYPE-ID  IN WS-TRAN-REQ-REC TO               00036100
036200          TRNERR-OPTYPE-ID.                                       00036200
036300     MOVE TRAN-REQ-IDEMPOTENCY-KEY IN WS-TRAN-REQ-REC TO         00036300
036400          TRNERR-IDEMP-KEY.                                       00036400
036500     WRITE TRNERR-REC.                                            00036500
036600 299-EXIT.                                                        00036600
036700     EXIT.                                                        00036700
036800*                                                                 00036800
036801*    710-READ-TRNREQ-FILE IS THE ONLY PLACE TRNREQIN IS READ.     00036801
036811*    000-MAIN CALLS IT ONCE TO PRIME THE LOOP AND 100-READ-NEXT   00036811
036821*    CALLS IT AGAIN AT THE BOTTOM OF EVERY PASS THROUGH 100-      00036821
036831*    PROCESS-REQUESTS TO ADVANCE IT.                              00036831
037200 710-READ-TRNREQ-FILE.                                            00037200
037300     READ TRNREQIN INTO WS-TRAN-REQ-REC                           00037300
037400         AT END MOVE "Y" TO WS-REQ-EOF.                           00037400
037500 710-EXIT.                                                        00037500
037600     EXIT.                                                        00037600
037700*                                                                 00037700
037800 800-OPEN-FILES.                                                  00037800
037900     OPEN INPUT  TRNREQIN, OPTYFILE.                               00037900
037950     OPEN I-O    ACCTFILE, TRNFILE, TRNCTL.                       00037950
038000*                                                                 00038000
038100     OPEN OUTPUT TRNOUT, TRNERR.                                  00038100
038200     IF WS-ACCTFILE-STATUS NOT = "00"                             00038200
038300         DISPLAY "ERROR OPENING ACCTFILE.  RC: "                  00038300
038400                 WS-ACCTFILE-STATUS                               00038400
038500         MOVE "N" TO WS-FILES-OPEN-SW                             00038500
038600     END-IF.                                                      00038600
038700     IF WS-TRNFILE-STATUS NOT = "00"                              00038700
038800         DISPLAY "ERROR OPENING TRNFILE.    RC: "                 00038800
038900                 WS-TRNFILE-STATUS                                00038900
039000         MOVE "N" TO WS-FILES-OPEN-SW                             00039000
039100     END-IF.                                                      00039100
039102*    TRNCTL IS THE NEXT-TRAN-ID SEED FILE - ON THE VERY FIRST     00039102
039104*    RUN THERE IS NO SEED FILE YET, SO THE I-O OPEN ABOVE FAILS.  00039104
039106*    BUILD IT NOW, ONE TIME, SO EVERY RUN AFTER THIS ONE FINDS    00039106
039108*    TRNCTL ALREADY THERE AND OPENS IT I-O CLEANLY.               00039108
039110     IF WS-TRNCTL-STATUS NOT = "00"                               00039110
039120         CLOSE TRNCTL                                             00039120
039130         OPEN OUTPUT TRNCTL                                       00039130
039140         MOVE 1 TO TRNCTL-NEXT-TRAN-ID                            00039140
039150         WRITE TRNCTL-REC                                         00039150
039160         CLOSE TRNCTL                                             00039160
039170         OPEN I-O TRNCTL                                          00039170
039180         IF WS-TRNCTL-STATUS NOT = "00"                           00039180
039190             DISPLAY "ERROR OPENING TRNCTL.     RC: "             00039190
039195                     WS-TRNCTL-STATUS                             00039195
039196             MOVE "N" TO WS-FILES-OPEN-SW                         00039196
039197         END-IF                                                   00039197
039198     END-IF.                                                      00039198
039200 800-EXIT.                                                        00039200
039300     EXIT.                                                        00039300
039400*                                                                 00039400
039401*    810-LOAD-OPTYPE-TABLE READS OPTYFILE ONCE, TOP TO BOTTOM,    00039401
039411*    AND LOADS EVERY ROW INTO OPTY-TABLE VIA 815-LOAD-OPTYPE-     00039411
039421*    ROW.  THE TABLE IS SMALL (FOUR ROWS TODAY) SO THE WS-TBL-    00039421
039431*    SUB > 4 GUARD IS JUST A SAFETY VALVE, NOT THE NORMAL EXIT.   00039431
039500 810-LOAD-OPTYPE-TABLE.                                           00039500
039600     MOVE ZERO TO OPTY-TABLE-COUNT, WS-TBL-SUB.                   00039600
039700     READ OPTYFILE INTO OPTY-REC                                  00039700
039800         AT END MOVE "Y" TO WS-OPTYFILE-STATUS.                   00039800
039900     PERFORM 815-LOAD-OPTYPE-ROW THRU 815-EXIT                    00039900
040000             UNTIL WS-OPTYFILE-STATUS = "10" OR WS-TBL-SUB > 4.   00040000
040800 810-EXIT.                                                        00040800
040900     EXIT.                                                        00040900
040901*                                                                 00040901
040902 815-LOAD-OPTYPE-ROW.                                             00040902
040903     ADD +1 TO WS-TBL-SUB.                                        00040903
040904     ADD +1 TO OPTY-TABLE-COUNT.                                  00040904
040905     MOVE OPTY-ID          TO OPTY-TBL-ID (WS-TBL-SUB).           00040905
040906     MOVE OPTY-DESCRIPTION TO OPTY-TBL-DESCRIPTION (WS-TBL-SUB).  00040906
040907     MOVE OPTY-CREDIT-FLAG TO OPTY-TBL-CREDIT-FLAG (WS-TBL-SUB).  00040907
040908     READ OPTYFILE INTO OPTY-REC                                  00040908
040909         AT END MOVE "10" TO WS-OPTYFILE-STATUS.                  00040909
040910 815-EXIT.                                                        00040910
040911     EXIT.                                                        00040911
041000*                                                                 00041000
041020*    800-OPEN-FILES ALREADY SEEDED TRNCTL WITH A FIRST RECORD     00041020
041040*    IF THIS WAS THE BOOTSTRAP RUN, SO THE READ BELOW SHOULD      00041040
041060*    ALWAYS FIND SOMETHING.  THE AT END IS KEPT AS A SAFETY NET   00041060
041080*    ONLY - IT NO LONGER CARRIES THE BOOTSTRAP LOGIC.             00041080
041100 820-GET-NEXT-TRAN-ID.                                            00041100
041200     READ TRNCTL INTO TRNCTL-REC                                  00041200
041300         AT END MOVE 1 TO TRNCTL-NEXT-TRAN-ID.                    00041300
041400     MOVE TRNCTL-NEXT-TRAN-ID TO WS-NEXT-TRAN-ID.                 00041400
041500     COMPUTE WS-NEXT-TRAN-ID = WS-NEXT-TRAN-ID - 1.               00041500
041600 820-EXIT.                                                        00041600
041700     EXIT.                                                        00041700
041800*                                                                 00041800
041900 830-BUILD-TIMESTAMP.                                             00041900
042000     IF CURRENT-YEAR < 70                                        00042000
042100         COMPUTE WS-CCYY-WORK = 2000 + CURRENT-YEAR               00042100
042200     ELSE                                                         00042200
042300         COMPUTE WS-CCYY-WORK = 1900 + CURRENT-YEAR               00042300
042400     END-IF.                                                      00042400
042500     MOVE WS-CCYY-WORK     TO WS-STAMP-CCYY.                      00042500
042600     MOVE CURRENT-MONTH    TO WS-STAMP-MM.                        00042600
042700     MOVE CURRENT-DAY      TO WS-STAMP-DD.                        00042700
042800     MOVE CURRENT-HOUR     TO WS-STAMP-HH.                        00042800
042900     MOVE CURRENT-MINUTE   TO WS-STAMP-MN.                        00042900
043000     MOVE CURRENT-SECOND   TO WS-STAMP-SS.                        00043000
043100     MOVE CURRENT-HNDSEC   TO WS-STAMP-HS.                        00043100
043200 830-EXIT.                                                        00043200
043300     EXIT.                                                        00043300
043400*                                                                 00043400
043420*    TRNCTL IS OPEN I-O (800-OPEN-FILES GUARANTEES A RECORD IS    00043420
043440*    ALREADY THERE), SO THE REWRITE BELOW IS THE NORMAL PATH ON   00043440
043460*    EVERY RUN NOW.  THE CLOSE/OPEN OUTPUT/WRITE BELOW IT IS A    00043460
043480*    BELT-AND-SUSPENDERS FALLBACK ONLY, NOT THE BOOTSTRAP PATH.   00043480
043500 900-CLOSE-FILES.                                                 00043500
043600     MOVE WS-NEXT-TRAN-ID    TO TRNCTL-NEXT-TRAN-ID.              00043600
043700     REWRITE TRNCTL-REC.                                          00043700
043800     IF WS-TRNCTL-STATUS NOT = "00"                               00043800
043900         CLOSE TRNCTL                                             00043900
044000         OPEN OUTPUT TRNCTL                                       00044000
044100         WRITE TRNCTL-REC                                         00044100
044200     END-IF.                                                      00044200
044300     CLOSE ACCTFILE, TRNFILE, OPTYFILE, TRNREQIN, TRNOUT,        00044300
044400           TRNERR, TRNCTL.                                        00044400
044500 900-EXIT.                                                        00044500
044600     EXIT.                                                        00044600
044700*                                                                 00044700
044800 1000-ERROR-RTN.                                                 00044800
044900     DISPLAY "TRNPOST ABORTED - FILE OPEN ERROR, SEE RC ABOVE".   00044900
045000     GOBACK.                                                     00045000
