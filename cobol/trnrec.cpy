000100******************************************************************00000100
000200* TRNREC     -  TRANSACTION LEDGER RECORD LAYOUT                  00000200
000300*                                                                 00000300
000400* ONE ENTRY PER POSTED TRANSACTION.  APPEND-ONLY - TRNFILE IS     00000400
000500* NEVER REWRITTEN OR DELETED FROM BY THIS FLOW ONCE A RECORD IS   00000500
000600* WRITTEN.  PRIMARY KEY IS TRAN-ID;  TRAN-ACCT-IDEMP-KEY IS THE   00000600
000700* ALTERNATE KEY CARRYING THE (ACCOUNT-ID, IDEMPOTENCY-KEY) PAIR   00000700
000800* USED BY TRNPOST'S IDEMPOTENCY CHECK.                           00000800
000900*                                                                 00000900
001000* CHANGED     BY    REQUEST     DESCRIPTION                      00001000
001100* ----------  ----  ----------  -------------------------------- 00001100
001200* 03/18/95    RWH   LDG-0002    ORIGINAL LAYOUT                   00001200
001300* 08/02/96    RWH   LDG-0014    ADDED TRAN-ACCT-IDEMP-KEY-X FOR   00001300
001400*                               DISPLAY ON THE ABEND SNAP        00001400
001500* 09/23/99    PDK   LDG-0042    Y2K - EVENT/CREATED/UPDATED       00001500
001600*                               TIMESTAMPS NOW CARRY 4-DIGIT      00001600
001700*                               CENTURY                           00001700
001750* 02/11/00    DLM   LDG-0046    TRAN-EVENT-DT REDEFINES WAS ONLY  00001750
001760*                               24 BYTES AGAINST THE 26-BYTE      00001760
001770*                               TRAN-EVENT-AT GROUP AND NEVER     00001770
001780*                               EXPOSED THE TIME PORTION - ADDED  00001780
001790*                               HH/MN/SS/HS TO SQUARE THE WIDTH   00001790
001795* 02/11/00    DLM   LDG-0046    ADDED TRAN-CREATED-DT REDEFINE    00001795
001796*                               - SAME BROKEN-OUT VIEW TRAN-      00001796
001797*                               EVENT-DT ALREADY CARRIES          00001797
001800******************************************************************00001800
001900 01  TRAN-REC.                                                   00001900TRR010
002000     05  TRAN-ID                     PIC 9(09).                  00002000TRR020
002100     05  TRAN-ACCT-IDEMP-KEY.                                    00002100TRR030
002200         10  TRAN-ACCT-ID            PIC 9(09).                  00002200TRR030
002300         10  TRAN-IDEMPOTENCY-KEY    PIC X(36).                  00002300TRR030
002400     05  TRAN-ACCT-IDEMP-KEY-X REDEFINES                        00002400TRR040
002500         TRAN-ACCT-IDEMP-KEY         PIC X(45).                  00002500TRR040
002600     05  TRAN-OPTYPE-ID              PIC 9(09).                  00002600TRR050
002700     05  TRAN-AMOUNT                 PIC S9(08)V99 COMP-3.       00002700TRR060
002800     05  TRAN-EVENT-AT.                                          00002800TRR070
002900         10  TRAN-EVENT-DATE         PIC 9(08).                  00002900TRR070
003000         10  TRAN-EVENT-TIME         PIC 9(08).                  00003000TRR070
003100         10  FILLER                  PIC X(10).                  00003100TRR070
003200     05  TRAN-EVENT-DT REDEFINES TRAN-EVENT-AT.                   00003200TRR080
003300         10  TRAN-EVENT-CCYY         PIC 9(04).                  00003300TRR080
003400         10  TRAN-EVENT-MM           PIC 9(02).                  00003400TRR080
003500         10  TRAN-EVENT-DD           PIC 9(02).                  00003500TRR080
003520         10  TRAN-EVENT-HH           PIC 9(02).                  00003520TRR080
003540         10  TRAN-EVENT-MN           PIC 9(02).                  00003540TRR080
003560         10  TRAN-EVENT-SS           PIC 9(02).                  00003560TRR080
003580         10  TRAN-EVENT-HS           PIC 9(02).                  00003580TRR080
003600         10  FILLER                  PIC X(10).                  00003600TRR080
003700     05  TRAN-CREATED-AT.                                        00003700TRR090
003800         10  TRAN-CREATED-DATE       PIC 9(08).                  00003800TRR090
003900         10  TRAN-CREATED-TIME       PIC 9(08).                  00003900TRR090
004000         10  FILLER                  PIC X(10).                  00004000TRR090
004010     05  TRAN-CREATED-DT REDEFINES TRAN-CREATED-AT.               00004010TRR095
004020         10  TRAN-CREATED-CCYY       PIC 9(04).                  00004020TRR095
004030         10  TRAN-CREATED-MM         PIC 9(02).                  00004030TRR095
004040         10  TRAN-CREATED-DD         PIC 9(02).                  00004040TRR095
004050         10  TRAN-CREATED-HH         PIC 9(02).                  00004050TRR095
004060         10  TRAN-CREATED-MN         PIC 9(02).                  00004060TRR095
004070         10  TRAN-CREATED-SS         PIC 9(02).                  00004070TRR095
004080         10  TRAN-CREATED-HS         PIC 9(02).                  00004080TRR095
004090         10  FILLER                  PIC X(10).                  00004090TRR095
004100     05  TRAN-UPDATED-AT.                                        00004100TRR100
004200         10  TRAN-UPDATED-DATE       PIC 9(08).                  00004200TRR100
004300         10  TRAN-UPDATED-TIME       PIC 9(08).                  00004300TRR100
004400         10  FILLER                  PIC X(10).                  00004400TRR100
004500     05  FILLER                      PIC X(10).                  00004500TRR110
